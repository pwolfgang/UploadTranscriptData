000010*$CALL                                                                    
000020 IDENTIFICATION  DIVISION.                                                
000030 PROGRAM-ID.     PHT2LOAD.                                                
000040 AUTHOR.         T HOLLORAN.                                              
000050 INSTALLATION.   EXLSERVICE HOLDINGS - HARRISBURG.                        
000060 DATE-WRITTEN.   MARCH 22, 1991.                                          
000070 DATE-COMPILED.                                                           
000080 SECURITY.       CONFIDENTIAL - SEE COPYRIGHT NOTICE BELOW.               
000090*@**20110301*******************************************                   
000100*@**                                                                      
000110*@** Licensed Materials - Property of                                     
000120*@** ExlService Holdings, Inc.                                            
000130*@**                                                                      
000140*@** (C) 1983-2011 ExlService Holdings, Inc.  All Rights Reserved.        
000150*@**                                                                      
000160*@** Contains confidential and trade secret information.                  
000170*@** Copyright notice is precautionary only and does not                  
000180*@** imply publication.                                                   
000190*@**                                                                      
000200*@**20110301*******************************************                   
000210*                                                                         
000220*D****************************************************************        
000230*D         PROGRAM DESCRIPTION                                            
000240*D****************************************************************        
000250*D                                                                        
000260*D   PHT2LOAD is CALLed once per feed file by PHT1LOAD.  It opens         
000270*D   the file named in WLK2-FILE-NAME - one flattened transcript          
000280*D   record produced by the upstream extract step per record on           
000290*D   that file - and CALLs PHT3LOAD once for every record read,           
000300*D   passing the job common area and the bill/committee lookup            
000310*D   tables straight through unchanged.  PHT2LOAD itself keeps no         
000320*D   transcript-level state; it is pure file-open/read/dispatch/          
000330*D   close.                                                               
000340*D                                                                        
000350*D****************************************************************        
000360*H****************************************************************        
000370*H        PROGRAM HISTORY                                                 
000380*H****************************************************************        
000390*H                                                                        
000400*H DR-9114-02 032291 THOLLO   New program.                                
000410*H DR-2287-01 091598 THOLLO   Y2K review - no date fields handled         
000420*H                            in this program, no change required.        
000430*H DR-5540-02 042207 RSTAV    DISPLAY the record count on the             
000440*H                            file-end line - operations wanted a         
000450*H                            per-file count in the run log.              
000460*H DR-8802-09 062211 RSTAV    Reworded the program description -          
000470*H                            no functional change.                       
000480*H DR-8802-11 062311 RSTAV    Moved WJOBC-COMMON-AREA and the             
000490*H                            WBALCPY tables out of WORKING-              
000500*H                            STORAGE into LINKAGE SECTION - they         
000510*H                            are USING operands and belong there;        
000520*H                            also picked up the WBAL-LOOKUP-             
000530*H                            TABLES split from WBALCPY.                  
000540*H                                                                        
000550*H****************************************************************        
000560****************************************************************          
000570 ENVIRONMENT DIVISION.                                                    
000580 CONFIGURATION SECTION.                                                   
000590 SOURCE-COMPUTER. IBM-AT.                                                 
000600 OBJECT-COMPUTER. IBM-AT.                                                 
000610 SPECIAL-NAMES.                                                           
000620     C01 IS TOP-OF-FORM.                                                  
000630*                                                                         
000640 INPUT-OUTPUT SECTION.                                                    
000650 FILE-CONTROL.                                                            
000660     SELECT TRANIN    ASSIGN TO WS-DYNAMIC-FILE-NAME                      
000670                       ORGANIZATION IS SEQUENTIAL                         
000680                       FILE STATUS IS WS-TRANIN-STATUS.                   
000690                                                                          
000700****************************************************************          
000710 DATA DIVISION.                                                           
000720 FILE SECTION.                                                            
000730 FD  TRANIN.                                                              
000740      COPY WTRINCPY.                                                      
000750                                                                          
000760****************************************************************          
000770 WORKING-STORAGE SECTION.                                                 
000780  01  WS-DYNAMIC-FILE-NAME         PIC  X(60).                            
000790  01  WS-TRANIN-STATUS             PIC  X(02).                            
000800      88  WS-TRANIN-EOF                VALUE '10'.                        
000810      88  WS-TRANIN-NOT-FOUND          VALUE '35'.                        
000820                                                                          
000830  01  WS-FILE-REC-COUNT             PIC S9(07) COMP VALUE ZERO.           
000840                                                                          
000850****************************************************************          
000860 LINKAGE SECTION.                                                         
000870                                                                          
000880 COPY WJOBCCPY.                                                           
000890 COPY WBALCPY.                                                            
000900  01  WLK2-FILE-NAME                PIC  X(60).                           
000910                                                                          
000920****************************************************************          
000930 PROCEDURE DIVISION USING WJOBC-COMMON-AREA                               
000940                          WBAL-BILL-TABLES                                
000950                          WBAL-COMMITTEE-TABLES                           
000960                          WLK2-FILE-NAME.                                 
000970****************************************************************          
000980 0000-MAIN-LOGIC.                                                         
000990                                                                          
001000     PERFORM 1000-INITIALIZE      THRU 1000-EXIT.                         
001010     IF WS-TRANIN-STATUS = '00'                                           
001020         PERFORM 2000-PROCESS     THRU 2000-EXIT                          
001030     END-IF.                                                              
001040     PERFORM 4000-CLOSE-FILE      THRU 4000-EXIT.                         
001050     EXIT PROGRAM.                                                        
001060                                                                          
001070 0000-MAIN-LOGIC-EXIT.                                                    
001080     EXIT.                                                                
001090                                                                          
001100****************************************************************          
001110 1000-INITIALIZE.                                                         
001120                                                                          
001130     MOVE ZERO                   TO WS-FILE-REC-COUNT.                    
001140     MOVE WLK2-FILE-NAME          TO WS-DYNAMIC-FILE-NAME.                
001150     DISPLAY 'PHT2LOAD - BEGIN LOADING FILE ' WLK2-FILE-NAME.             
001160     OPEN INPUT TRANIN.                                                   
001170     IF WS-TRANIN-NOT-FOUND                                               
001180         DISPLAY 'PHT2LOAD - FILE NOT FOUND, SKIPPING - '                 
001190                 WLK2-FILE-NAME                                           
001200     END-IF.                                                              
001210                                                                          
001220 1000-EXIT.                                                               
001230     EXIT.                                                                
001240                                                                          
001250****************************************************************          
001260 2000-PROCESS.                                                            
001270                                                                          
001280     PERFORM 3000-READ-TRANSCRIPTS THRU 3000-EXIT                         
001290         UNTIL WS-TRANIN-STATUS NOT = '00'.                               
001300                                                                          
001310 2000-EXIT.                                                               
001320     EXIT.                                                                
001330                                                                          
001340****************************************************************          
001350 3000-READ-TRANSCRIPTS.                                                   
001360                                                                          
001370     READ TRANIN.                                                         
001380     IF WS-TRANIN-STATUS = '00'                                           
001390         ADD 1                    TO WS-FILE-REC-COUNT                    
001400         ADD 1                    TO WJOBC-TRANSCRIPT-COUNT               
001410         MOVE WTRIN-TRANSCRIPT-ID TO WJOBC-CURRENT-TRANSCRIPT-ID          
001420         PERFORM 3100-CALL-RECORD-LOADER THRU 3100-EXIT                   
001430     END-IF.                                                              
001440                                                                          
001450 3000-EXIT.                                                               
001460     EXIT.                                                                
001470                                                                          
001480****************************************************************          
001490 3100-CALL-RECORD-LOADER.                                                 
001500                                                                          
001510     CALL 'PHT3LOAD' USING WJOBC-COMMON-AREA                              
001520                           WBAL-BILL-TABLES                               
001530                           WBAL-COMMITTEE-TABLES                          
001540                           WTRIN-TRANSCRIPT-RECORD.                       
001550                                                                          
001560 3100-EXIT.                                                               
001570     EXIT.                                                                
001580                                                                          
001590****************************************************************          
001600 4000-CLOSE-FILE.                                                         
001610                                                                          
001620     IF WS-TRANIN-STATUS NOT = '35'                                       
001630         CLOSE TRANIN                                                     
001640     END-IF.                                                              
001650     DISPLAY 'PHT2LOAD - FINISHED LOADING FILE ' WLK2-FILE-NAME           
001660             ' - ' WS-FILE-REC-COUNT ' RECORD(S)'.                        
001670                                                                          
001680 4000-EXIT.                                                               
001690     EXIT.                                                                
001700                                                                          
001710****************************************************************          
001720*                                                                *        
001730*                    E N D   O F   S O U R C E                   *        
001740*                                                                *        
001750****************************************************************          
