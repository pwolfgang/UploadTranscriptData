000010*$CALL                                                                    
000020 IDENTIFICATION  DIVISION.                                                
000030 PROGRAM-ID.     PHT1LOAD.                                                
000040 AUTHOR.         T HOLLORAN.                                              
000050 INSTALLATION.   EXLSERVICE HOLDINGS - HARRISBURG.                        
000060 DATE-WRITTEN.   MARCH 12, 1991.                                          
000070 DATE-COMPILED.                                                           
000080 SECURITY.       CONFIDENTIAL - SEE COPYRIGHT NOTICE BELOW.               
000090*@**20110301*******************************************                   
000100*@**                                                                      
000110*@** Licensed Materials - Property of                                     
000120*@** ExlService Holdings, Inc.                                            
000130*@**                                                                      
000140*@** (C) 1983-2011 ExlService Holdings, Inc.  All Rights Reserved.        
000150*@**                                                                      
000160*@** Contains confidential and trade secret information.                  
000170*@** Copyright notice is precautionary only and does not                  
000180*@** imply publication.                                                   
000190*@**                                                                      
000200*@**20110301*******************************************                   
000210*                                                                         
000220*D****************************************************************        
000230*D         PROGRAM DESCRIPTION                                            
000240*D****************************************************************        
000250*D                                                                        
000260*D   PHT1LOAD is the mainline of the House transcript load.  It           
000270*D   reads the datasource parameter file, primes the bill-id and          
000280*D   committee-alias lookup tables from whatever BILLOUT/COMOUT           
000290*D   rows already exist, then reads TRANLIST - our stand-in for a         
000300*D   directory listing of transcript feed files, one file name per        
000310*D   record, in whatever order the upstream extract wrote it - and        
000320*D   calls PHT2LOAD once per listed file.  A single PHT1LOAD run          
000330*D   handles a whole directory's worth of files; TRANLIST with one        
000340*D   record on it handles the single-file case the same way.              
000350*D                                                                        
000360*D****************************************************************        
000370*H****************************************************************        
000380*H        PROGRAM HISTORY                                                 
000390*H****************************************************************        
000400*H                                                                        
000410*H DR-9114-01 031291 THOLLO   New program.                                
000420*H DR-9114-08 052991 THOLLO   Added the WBAL-COMMITTEE-TABLE              
000430*H                            preload alongside WBAL-BILL-TABLE.          
000440*H DR-2287-01 091598 THOLLO   Y2K review - WJOBC-RUN-DATE is              
000450*H                            already CCYYMMDD, no change made.           
000460*H DR-6620-02 081103 KPARSN   Added the fatal check against               
000470*H                            WBAL-BILL-MAX/WBAL-COMMITTEE-MAX            
000480*H                            after the preload, per DR-6620.             
000490*H DR-5540-01 042207 RSTAV    TRANLIST is now built by the                
000500*H                            nightly extract step rather than            
000510*H                            typed by hand - comment only.               
000520*H DR-8802-05 062211 RSTAV    Dropped the redundant BILLIN-RECORD/        
000530*H                            COMIN-RECORD wrapper levels - the           
000540*H                            COPY member's own 01 is the FD              
000550*H                            record, same as the other programs.         
000560*H DR-8802-10 062311 RSTAV    WBAL-LOOKUP-TABLES split into               
000570*H                            WBAL-BILL-TABLES and WBAL-COMMITTEE-        
000580*H                            TABLES on WBALCPY - both are now            
000590*H                            passed on every CALL to PHT2LOAD.           
000600*H                                                                        
000610*H****************************************************************        
000620****************************************************************          
000630 ENVIRONMENT DIVISION.                                                    
000640 CONFIGURATION SECTION.                                                   
000650 SOURCE-COMPUTER. IBM-AT.                                                 
000660 OBJECT-COMPUTER. IBM-AT.                                                 
000670 SPECIAL-NAMES.                                                           
000680     C01 IS TOP-OF-FORM.                                                  
000690*                                                                         
000700 INPUT-OUTPUT SECTION.                                                    
000710 FILE-CONTROL.                                                            
000720     SELECT PARMFILE  ASSIGN TO "PARMFILE"                                
000730                       ORGANIZATION IS LINE SEQUENTIAL                    
000740                       FILE STATUS IS WS-PARMFILE-STATUS.                 
000750     SELECT TRANLIST  ASSIGN TO "TRANLIST"                                
000760                       ORGANIZATION IS LINE SEQUENTIAL                    
000770                       FILE STATUS IS WS-TRANLIST-STATUS.                 
000780     SELECT BILLIN    ASSIGN TO "BILLOUT"                                 
000790                       ORGANIZATION IS SEQUENTIAL                         
000800                       FILE STATUS IS WS-BILLIN-STATUS.                   
000810     SELECT COMIN     ASSIGN TO "COMOUT"                                  
000820                       ORGANIZATION IS SEQUENTIAL                         
000830                       FILE STATUS IS WS-COMIN-STATUS.                    
000840                                                                          
000850****************************************************************          
000860 DATA DIVISION.                                                           
000870 FILE SECTION.                                                            
000880 FD  PARMFILE.                                                            
000890  01  PARMFILE-RECORD             PIC X(80).                              
000900                                                                          
000910 FD  TRANLIST.                                                            
000920  01  TRANLIST-RECORD             PIC X(60).                              
000930                                                                          
000940 FD  BILLIN.                                                              
000950      COPY WBILCPY.                                                       
000960                                                                          
000970 FD  COMIN.                                                               
000980      COPY WCALCPY.                                                       
000990                                                                          
001000****************************************************************          
001010 WORKING-STORAGE SECTION.                                                 
001020  01  WS-FILE-STATUSES.                                                   
001030      05  WS-PARMFILE-STATUS       PIC X(02).                             
001040      05  WS-TRANLIST-STATUS       PIC X(02).                             
001050          88  WS-TRANLIST-EOF          VALUE '10'.                        
001060      05  WS-BILLIN-STATUS         PIC X(02).                             
001070          88  WS-BILLIN-EOF            VALUE '10'.                        
001080          88  WS-BILLIN-NOT-FOUND      VALUE '35'.                        
001090      05  WS-COMIN-STATUS          PIC X(02).                             
001100          88  WS-COMIN-EOF             VALUE '10'.                        
001110          88  WS-COMIN-NOT-FOUND       VALUE '35'.                        
001120                                                                          
001130  01  WS-CURRENT-FILE-NAME         PIC  X(60).                            
001140                                                                          
001150 COPY WPRMCPY.                                                            
001160 COPY WJOBCCPY.                                                           
001170 COPY WBALCPY.                                                            
001180                                                                          
001190****************************************************************          
001200 PROCEDURE DIVISION.                                                      
001210****************************************************************          
001220 0000-MAIN-LOGIC.                                                         
001230                                                                          
001240     PERFORM 1000-INITIALIZE      THRU 1000-EXIT.                         
001250     PERFORM 2000-PROCESS         THRU 2000-EXIT.                         
001260     PERFORM 9000-TERMINATE       THRU 9000-EXIT.                         
001270     STOP RUN.                                                            
001280                                                                          
001290 0000-MAIN-LOGIC-EXIT.                                                    
001300     EXIT.                                                                
001310                                                                          
001320****************************************************************          
001330 1000-INITIALIZE.                                                         
001340                                                                          
001350     INITIALIZE WJOBC-COMMON-AREA.                                        
001360     INITIALIZE WBAL-BILL-TABLES REPLACING NUMERIC DATA BY ZERO           
001370                                  ALPHANUMERIC DATA BY SPACES.            
001380     INITIALIZE WBAL-COMMITTEE-TABLES                                     
001390                                  REPLACING NUMERIC DATA BY ZERO          
001400                                  ALPHANUMERIC DATA BY SPACES.            
001410     MOVE 2000                  TO WBAL-BILL-MAX.                         
001420     MOVE 500                   TO WBAL-COMMITTEE-MAX.                    
001430     MOVE 'PHT1LOAD'             TO WJOBC-CODER-ID.                       
001440                                                                          
001450     PERFORM 1100-READ-PARMFILE   THRU 1100-EXIT.                         
001460     PERFORM 1200-LOAD-BILL-TABLE THRU 1200-EXIT.                         
001470     PERFORM 1300-LOAD-COMMITTEE-TABLE THRU 1300-EXIT.                    
001480                                                                          
001490 1000-EXIT.                                                               
001500     EXIT.                                                                
001510                                                                          
001520****************************************************************          
001530 1100-READ-PARMFILE.                                                      
001540                                                                          
001550     OPEN INPUT PARMFILE.                                                 
001560     IF WS-PARMFILE-STATUS NOT = '00'                                     
001570         DISPLAY 'PHT1LOAD - PARMFILE NOT AVAILABLE, '                    
001580                 'PROCEEDING WITH NO DATASOURCE OVERRIDES'                
001590     ELSE                                                                 
001600         PERFORM 1110-READ-ONE-PARM THRU 1110-EXIT                        
001610             UNTIL WS-PARMFILE-STATUS NOT = '00'                          
001620         CLOSE PARMFILE                                                   
001630     END-IF.                                                              
001640                                                                          
001650 1100-EXIT.                                                               
001660     EXIT.                                                                
001670                                                                          
001680****************************************************************          
001690 1110-READ-ONE-PARM.                                                      
001700                                                                          
001710     MOVE SPACES                TO WPRM-PARM-RECORD.                      
001720     READ PARMFILE INTO WPRM-PARM-RECORD.                                 
001730     IF WS-PARMFILE-STATUS = '00'                                         
001740         DISPLAY 'PHT1LOAD - PARM ' WPRM-PARM-KEY                         
001750                 ' = ' WPRM-PARM-VALUE                                    
001760     END-IF.                                                              
001770                                                                          
001780 1110-EXIT.                                                               
001790     EXIT.                                                                
001800                                                                          
001810****************************************************************          
001820 1200-LOAD-BILL-TABLE.                                                    
001830                                                                          
001840     OPEN INPUT BILLIN.                                                   
001850     IF WS-BILLIN-NOT-FOUND                                               
001860         DISPLAY 'PHT1LOAD - NO PRIOR BILLOUT, '                          
001870                 'STARTING WITH AN EMPTY BILL TABLE'                      
001880     ELSE                                                                 
001890         PERFORM 1210-LOAD-ONE-BILL THRU 1210-EXIT                        
001900             UNTIL WS-BILLIN-STATUS NOT = '00'                            
001910         CLOSE BILLIN                                                     
001920     END-IF.                                                              
001930                                                                          
001940 1200-EXIT.                                                               
001950     EXIT.                                                                
001960                                                                          
001970****************************************************************          
001980 1210-LOAD-ONE-BILL.                                                      
001990                                                                          
002000     READ BILLIN.                                                         
002010     IF WS-BILLIN-STATUS = '00'                                           
002020         IF WBAL-BILL-COUNT NOT LESS THAN WBAL-BILL-MAX                   
002030             DISPLAY 'PHT1LOAD - WBAL-BILL-TABLE FULL AT '                
002040                     'PRELOAD, SEE DR-6620'                               
002050             MOVE 16             TO WJOBC-RETURN-CODE                     
002060             MOVE 16             TO RETURN-CODE                           
002070             STOP RUN                                                     
002080         END-IF                                                           
002090         ADD 1                   TO WBAL-BILL-COUNT                       
002100         SET WBAL-BILL-NDX       TO WBAL-BILL-COUNT                       
002110         MOVE WBIL-BILL-ID       TO WBAL-BILL-ID (WBAL-BILL-NDX)          
002120     END-IF.                                                              
002130                                                                          
002140 1210-EXIT.                                                               
002150     EXIT.                                                                
002160                                                                          
002170****************************************************************          
002180 1300-LOAD-COMMITTEE-TABLE.                                               
002190                                                                          
002200     OPEN INPUT COMIN.                                                    
002210     IF WS-COMIN-NOT-FOUND                                                
002220         DISPLAY 'PHT1LOAD - NO PRIOR COMOUT, '                           
002230                 'STARTING WITH AN EMPTY COMMITTEE TABLE'                 
002240     ELSE                                                                 
002250         PERFORM 1310-LOAD-ONE-COMMITTEE THRU 1310-EXIT                   
002260             UNTIL WS-COMIN-STATUS NOT = '00'                             
002270         CLOSE COMIN                                                      
002280     END-IF.                                                              
002290                                                                          
002300 1300-EXIT.                                                               
002310     EXIT.                                                                
002320                                                                          
002330****************************************************************          
002340 1310-LOAD-ONE-COMMITTEE.                                                 
002350                                                                          
002360     READ COMIN.                                                          
002370     IF WS-COMIN-STATUS = '00'                                            
002380         IF WBAL-COMMITTEE-COUNT NOT LESS THAN WBAL-COMMITTEE-MAX         
002390             DISPLAY 'PHT1LOAD - WBAL-COMMITTEE-TABLE FULL AT '           
002400                     'PRELOAD, SEE DR-6620'                               
002410             MOVE 16             TO WJOBC-RETURN-CODE                     
002420             MOVE 16             TO RETURN-CODE                           
002430             STOP RUN                                                     
002440         END-IF                                                           
002450         ADD 1                   TO WBAL-COMMITTEE-COUNT                  
002460         SET WBAL-COMMITTEE-NDX  TO WBAL-COMMITTEE-COUNT                  
002470         MOVE WCAL-CTY-CODE                                               
002480             TO WBAL-COMMITTEE-CTY-CODE (WBAL-COMMITTEE-NDX)              
002490         MOVE WCAL-CHAMBER                                                
002500             TO WBAL-COMMITTEE-CHAMBER (WBAL-COMMITTEE-NDX)               
002510         MOVE WCAL-ALTERNATE-NAME                                         
002520             TO WBAL-COMMITTEE-ALT-NAME (WBAL-COMMITTEE-NDX)              
002530         MOVE WCAL-NAME                                                   
002540             TO WBAL-COMMITTEE-NAME (WBAL-COMMITTEE-NDX)                  
002550         MOVE WCAL-START-YEAR                                             
002560             TO WBAL-COMMITTEE-START-YEAR (WBAL-COMMITTEE-NDX)            
002570         MOVE WCAL-END-YEAR                                               
002580             TO WBAL-COMMITTEE-END-YEAR (WBAL-COMMITTEE-NDX)              
002590     END-IF.                                                              
002600                                                                          
002610 1310-EXIT.                                                               
002620     EXIT.                                                                
002630                                                                          
002640****************************************************************          
002650 2000-PROCESS.                                                            
002660                                                                          
002670     OPEN INPUT TRANLIST.                                                 
002680     IF WS-TRANLIST-STATUS NOT = '00'                                     
002690         DISPLAY 'PHT1LOAD - TRANLIST NOT AVAILABLE, '                    
002700                 'NOTHING TO PROCESS'                                     
002710     ELSE                                                                 
002720         PERFORM 2100-READ-TRANLIST THRU 2100-EXIT                        
002730             UNTIL WS-TRANLIST-STATUS NOT = '00'                          
002740         CLOSE TRANLIST                                                   
002750     END-IF.                                                              
002760                                                                          
002770 2000-EXIT.                                                               
002780     EXIT.                                                                
002790                                                                          
002800****************************************************************          
002810 2100-READ-TRANLIST.                                                      
002820                                                                          
002830     MOVE SPACES                 TO WS-CURRENT-FILE-NAME.                 
002840     READ TRANLIST INTO WS-CURRENT-FILE-NAME.                             
002850     IF WS-TRANLIST-STATUS = '00'                                         
002860         PERFORM 2200-CALL-LOAD-ENGINE THRU 2200-EXIT                     
002870     END-IF.                                                              
002880                                                                          
002890 2100-EXIT.                                                               
002900     EXIT.                                                                
002910                                                                          
002920****************************************************************          
002930 2200-CALL-LOAD-ENGINE.                                                   
002940                                                                          
002950     ADD 1                       TO WJOBC-FILE-COUNT.                     
002960     MOVE WS-CURRENT-FILE-NAME   TO WJOBC-CURRENT-FILE-NAME.              
002970     CALL 'PHT2LOAD' USING WJOBC-COMMON-AREA                              
002980                           WBAL-BILL-TABLES                               
002990                           WBAL-COMMITTEE-TABLES                          
003000                           WS-CURRENT-FILE-NAME.                          
003010                                                                          
003020 2200-EXIT.                                                               
003030     EXIT.                                                                
003040                                                                          
003050****************************************************************          
003060 9000-TERMINATE.                                                          
003070                                                                          
003080     DISPLAY 'PHT1LOAD - DONE PROCESSING - '                              
003090             WJOBC-FILE-COUNT ' FILE(S), '                                
003100             WJOBC-TRANSCRIPT-COUNT ' TRANSCRIPT(S)'.                     
003110     MOVE WJOBC-RETURN-CODE      TO RETURN-CODE.                          
003120                                                                          
003130 9000-EXIT.                                                               
003140     EXIT.                                                                
003150                                                                          
003160****************************************************************          
003170*                                                                *        
003180*                    E N D   O F   S O U R C E                   *        
003190*                                                                *        
003200****************************************************************          
