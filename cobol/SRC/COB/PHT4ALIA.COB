000010*$CALL                                                                    
000020 IDENTIFICATION  DIVISION.                                                
000030 PROGRAM-ID.     PHT4ALIA.                                                
000040 AUTHOR.         T HOLLORAN.                                              
000050 INSTALLATION.   EXLSERVICE HOLDINGS - HARRISBURG.                        
000060 DATE-WRITTEN.   APRIL 3, 1991.                                           
000070 DATE-COMPILED.                                                           
000080 SECURITY.       CONFIDENTIAL - SEE COPYRIGHT NOTICE BELOW.               
000090*@**20110301*******************************************                   
000100*@**                                                                      
000110*@** Licensed Materials - Property of                                     
000120*@** ExlService Holdings, Inc.                                            
000130*@**                                                                      
000140*@** (C) 1983-2011 ExlService Holdings, Inc.  All Rights Reserved.        
000150*@**                                                                      
000160*@** Contains confidential and trade secret information.                  
000170*@** Copyright notice is precautionary only and does not                  
000180*@** imply publication.                                                   
000190*@**                                                                      
000200*@**20110301*******************************************                   
000210*                                                                         
000220*D****************************************************************        
000230*D         PROGRAM DESCRIPTION                                            
000240*D****************************************************************        
000250*D                                                                        
000260*D   PHT4ALIA is CALLed once per committee name found on a                
000270*D   transcript, after PHT3LOAD has already expanded ampersands           
000280*D   and stripped the SENATE prefix on WCLR-ALTERNATE-NAME and set        
000290*D   WCLR-CHAMBER.  It searches WBAL-COMMITTEE-TABLE, partitioned         
000300*D   by the leading digit of CTY-CODE (1 for House, 2 for Senate),        
000310*D   for an exact ALTERNATE-NAME match within that chamber; the           
000320*D   first match found is linked to the transcript via LNKCOUT.           
000330*D   If none is found, a new "Other House/Senate Committee" row           
000340*D   is appended to WBAL-COMMITTEE-TABLE and written to COMOUT            
000350*D   before the link is written.  COMOUT and LNKCOUT are opened           
000360*D   EXTEND-with-OUTPUT-fallback and closed again before this CALL        
000370*D   returns, same as PHT3LOAD does for its own four files.               
000380*D                                                                        
000390*D****************************************************************        
000400*H****************************************************************        
000410*H        PROGRAM HISTORY                                                 
000420*H****************************************************************        
000430*H                                                                        
000440*H DR-9114-06 040391 THOLLO   New program.                                
000450*H DR-2287-01 091598 THOLLO   Y2K review - WBAL-COMMITTEE-START-          
000460*H                            YEAR and WBAL-COMMITTEE-END-YEAR are        
000470*H                            already 4-digit, no change required.        
000480*H DR-6620-04 081103 KPARSN   WBAL-COMMITTEE-TABLE full condition         
000490*H                            now abends instead of silently              
000500*H                            dropping the new alias, per DR-6620.        
000510*H DR-8802-07 062211 RSTAV    Dropped the redundant COMOUT-RECORD/        
000520*H                            LNKCOUT-RECORD wrapper levels - each        
000530*H                            COPY member's own 01 is now the FD          
000540*H                            record.                                     
000550*H DR-8802-08 062211 RSTAV    5000-WRITE-LINK's MOVE SPACES was           
000560*H                            blanking WLNKC-CTY-CODE after it had        
000570*H                            already been set - resolved code is         
000580*H                            now held in WS-RESOLVED-CTY-CODE and        
000590*H                            moved back in after the clear.              
000600*H DR-8802-11 062311 RSTAV    Moved WJOBC-COMMON-AREA and the             
000610*H                            WBALCPY tables out of WORKING-              
000620*H                            STORAGE into LINKAGE SECTION - they         
000630*H                            are USING operands and belong there;        
000640*H                            also picked up the WBAL-LOOKUP-             
000650*H                            TABLES split from WBALCPY.                  
000660*H                                                                        
000670*H****************************************************************        
000680****************************************************************          
000690 ENVIRONMENT DIVISION.                                                    
000700 CONFIGURATION SECTION.                                                   
000710 SOURCE-COMPUTER. IBM-AT.                                                 
000720 OBJECT-COMPUTER. IBM-AT.                                                 
000730 SPECIAL-NAMES.                                                           
000740     C01 IS TOP-OF-FORM.                                                  
000750*                                                                         
000760 INPUT-OUTPUT SECTION.                                                    
000770 FILE-CONTROL.                                                            
000780     SELECT COMOUT    ASSIGN TO "COMOUT"                                  
000790                       ORGANIZATION IS SEQUENTIAL                         
000800                       FILE STATUS IS WS-COMOUT-STATUS.                   
000810     SELECT LNKCOUT   ASSIGN TO "LNKCOUT"                                 
000820                       ORGANIZATION IS SEQUENTIAL                         
000830                       FILE STATUS IS WS-LNKCOUT-STATUS.                  
000840                                                                          
000850****************************************************************          
000860 DATA DIVISION.                                                           
000870 FILE SECTION.                                                            
000880 FD  COMOUT.                                                              
000890      COPY WCALCPY.                                                       
000900                                                                          
000910 FD  LNKCOUT.                                                             
000920      COPY WLNKCCPY.                                                      
000930                                                                          
000940****************************************************************          
000950 WORKING-STORAGE SECTION.                                                 
000960  01  WS-FILE-STATUSES.                                                   
000970      05  WS-COMOUT-STATUS          PIC X(02).                            
000980      05  WS-LNKCOUT-STATUS         PIC X(02).                            
000990                                                                          
001000  01  WS-SEARCH-SWITCHES.                                                 
001010      05  WS-ALIAS-FOUND-SW         PIC  X(01).                           
001020          88  WS-ALIAS-FOUND            VALUE 'Y'.                        
001030          88  WS-ALIAS-NOT-FOUND        VALUE 'N'.                        
001040                                                                          
001050  01  WS-CHAMBER-DIGIT               PIC  X(01).                          
001060  01  WS-RESOLVED-CTY-CODE           PIC S9(03).                          
001070                                                                          
001080****************************************************************          
001090 LINKAGE SECTION.                                                         
001100                                                                          
001110 COPY WJOBCCPY.                                                           
001120 COPY WBALCPY.                                                            
001130 COPY WCLRCPY.                                                            
001140                                                                          
001150****************************************************************          
001160 PROCEDURE DIVISION USING WJOBC-COMMON-AREA                               
001170                          WBAL-BILL-TABLES                                
001180                          WBAL-COMMITTEE-TABLES                           
001190                          WCLR-ALIAS-REQUEST.                             
001200****************************************************************          
001210 0000-MAIN-LOGIC.                                                         
001220                                                                          
001230     PERFORM 1000-OPEN-FILES     THRU 1000-EXIT.                          
001240     IF WCLR-HOUSE                                                        
001250         MOVE '1'                 TO WS-CHAMBER-DIGIT                     
001260     ELSE                                                                 
001270         MOVE '2'                 TO WS-CHAMBER-DIGIT                     
001280     END-IF.                                                              
001290     PERFORM 2000-SEARCH-TABLE   THRU 2000-EXIT.                          
001300     IF WS-ALIAS-FOUND                                                    
001310         PERFORM 3000-LINK-EXISTING THRU 3000-EXIT                        
001320     ELSE                                                                 
001330         PERFORM 4000-CREATE-ALIAS  THRU 4000-EXIT                        
001340     END-IF.                                                              
001350     PERFORM 5000-WRITE-LINK     THRU 5000-EXIT.                          
001360     PERFORM 7000-CLOSE-FILES    THRU 7000-EXIT.                          
001370     EXIT PROGRAM.                                                        
001380                                                                          
001390 0000-MAIN-LOGIC-EXIT.                                                    
001400     EXIT.                                                                
001410                                                                          
001420****************************************************************          
001430 1000-OPEN-FILES.                                                         
001440                                                                          
001450     OPEN EXTEND COMOUT.                                                  
001460     IF WS-COMOUT-STATUS NOT = '00'                                       
001470         CLOSE COMOUT                                                     
001480         OPEN OUTPUT COMOUT                                               
001490     END-IF.                                                              
001500                                                                          
001510     OPEN EXTEND LNKCOUT.                                                 
001520     IF WS-LNKCOUT-STATUS NOT = '00'                                      
001530         CLOSE LNKCOUT                                                    
001540         OPEN OUTPUT LNKCOUT                                              
001550     END-IF.                                                              
001560                                                                          
001570 1000-EXIT.                                                               
001580     EXIT.                                                                
001590                                                                          
001600****************************************************************          
001610 2000-SEARCH-TABLE.                                                       
001620                                                                          
001630*    DR-9114-06: House rows are the ones whose CTY-CODE, read as a        
001640*    display string, begins with 1; Senate rows begin with 2 - a          
001650*    prefix test on the leading digit, not a numeric range test,          
001660*    exactly as the alias lookup has always worked.                       
001670     SET WS-ALIAS-NOT-FOUND       TO TRUE.                                
001680     SET WBAL-COMMITTEE-NDX        TO 1.                                  
001690     SEARCH WBAL-COMMITTEE-TABLE                                          
001700         AT END                                                           
001710             SET WS-ALIAS-NOT-FOUND TO TRUE                               
001720         WHEN WBAL-COMMITTEE-CTY-CODE-X (WBAL-COMMITTEE-NDX) (1:1)        
001730                  = WS-CHAMBER-DIGIT                                      
001740         AND WBAL-COMMITTEE-ALT-NAME (WBAL-COMMITTEE-NDX)                 
001750                  = WCLR-ALTERNATE-NAME                                   
001760             SET WS-ALIAS-FOUND     TO TRUE                               
001770     END-SEARCH.                                                          
001780                                                                          
001790 2000-EXIT.                                                               
001800     EXIT.                                                                
001810                                                                          
001820****************************************************************          
001830 3000-LINK-EXISTING.                                                      
001840                                                                          
001850     SET WCLR-ALIAS-FOUND         TO TRUE.                                
001860     MOVE WBAL-COMMITTEE-CTY-CODE (WBAL-COMMITTEE-NDX)                    
001870                                   TO WS-RESOLVED-CTY-CODE.               
001880                                                                          
001890 3000-EXIT.                                                               
001900     EXIT.                                                                
001910                                                                          
001920****************************************************************          
001930 4000-CREATE-ALIAS.                                                       
001940                                                                          
001950*    DR-9114-06: a brand new alias gets CTY-CODE = chamber*100+99         
001960*    (199 for House, 299 for Senate), START-YEAR zero, END-YEAR           
001970*    9999, and the fixed literal name for its chamber - there is          
001980*    no free-text NAME on the transcript feed to carry forward.           
001990     IF WBAL-COMMITTEE-COUNT NOT LESS THAN WBAL-COMMITTEE-MAX             
002000         DISPLAY 'PHT4ALIA - WBAL-COMMITTEE-TABLE FULL, SEE '             
002010                 'DR-6620'                                                
002020         MOVE 16                   TO WJOBC-RETURN-CODE                   
002030         MOVE 16                   TO RETURN-CODE                         
002040         STOP RUN                                                         
002050     END-IF.                                                              
002060                                                                          
002070     ADD 1                         TO WBAL-COMMITTEE-COUNT.               
002080     SET WBAL-COMMITTEE-NDX         TO WBAL-COMMITTEE-COUNT.              
002090                                                                          
002100     IF WCLR-HOUSE                                                        
002110         COMPUTE WBAL-COMMITTEE-CTY-CODE (WBAL-COMMITTEE-NDX)             
002120                                        = 199                             
002130         MOVE 1 TO WBAL-COMMITTEE-CHAMBER (WBAL-COMMITTEE-NDX)            
002140         MOVE 'Other House Committee'                                     
002150                 to WBAL-COMMITTEE-NAME (WBAL-COMMITTEE-NDX)              
002160     ELSE                                                                 
002170         COMPUTE WBAL-COMMITTEE-CTY-CODE (WBAL-COMMITTEE-NDX)             
002180                                        = 299                             
002190         MOVE 2 TO WBAL-COMMITTEE-CHAMBER (WBAL-COMMITTEE-NDX)            
002200         MOVE 'Other Senate Committee'                                    
002210                 to WBAL-COMMITTEE-NAME (WBAL-COMMITTEE-NDX)              
002220     END-IF.                                                              
002230                                                                          
002240     MOVE WCLR-ALTERNATE-NAME                                             
002250         TO WBAL-COMMITTEE-ALT-NAME (WBAL-COMMITTEE-NDX).                 
002260     MOVE ZERO                                                            
002270         TO WBAL-COMMITTEE-START-YEAR (WBAL-COMMITTEE-NDX).               
002280     MOVE 9999                                                            
002290         TO WBAL-COMMITTEE-END-YEAR (WBAL-COMMITTEE-NDX).                 
002300                                                                          
002310     MOVE SPACES                   TO WCAL-COMMITTEE-RECORD.              
002320     MOVE WBAL-COMMITTEE-ENTRY (WBAL-COMMITTEE-NDX)                       
002330                                   TO WCAL-COMMITTEE-RECORD.              
002340     WRITE WCAL-COMMITTEE-RECORD.                                         
002350     IF WS-COMOUT-STATUS NOT = '00'                                       
002360         MOVE 16                   TO WJOBC-RETURN-CODE                   
002370         MOVE 16                   TO RETURN-CODE                         
002380         DISPLAY 'PHT4ALIA - FATAL ERROR WRITING COMOUT'                  
002390         STOP RUN                                                         
002400     END-IF.                                                              
002410     ADD 1                         TO WJOBC-COMMITTEE-INSERT-CNT.         
002420                                                                          
002430     SET WCLR-ALIAS-CREATED        TO TRUE.                               
002440     MOVE WBAL-COMMITTEE-CTY-CODE (WBAL-COMMITTEE-NDX)                    
002450                                   TO WS-RESOLVED-CTY-CODE.               
002460                                                                          
002470 4000-EXIT.                                                               
002480     EXIT.                                                                
002490                                                                          
002500****************************************************************          
002510 5000-WRITE-LINK.                                                         
002520                                                                          
002530     MOVE SPACES                   TO WLNKC-LINK-RECORD.                  
002540     MOVE WCLR-TRANSCRIPT-ID        TO WLNKC-TRANSCRIPT-ID.               
002550     MOVE WS-RESOLVED-CTY-CODE      TO WLNKC-CTY-CODE.                    
002560     MOVE WCLR-ALTERNATE-NAME       TO WLNKC-ALTERNATE-NAME.              
002570     WRITE WLNKC-LINK-RECORD.                                             
002580     IF WS-LNKCOUT-STATUS NOT = '00'                                      
002590         MOVE 16                   TO WJOBC-RETURN-CODE                   
002600         MOVE 16                   TO RETURN-CODE                         
002610         DISPLAY 'PHT4ALIA - FATAL ERROR WRITING LNKCOUT'                 
002620         STOP RUN                                                         
002630     END-IF.                                                              
002640                                                                          
002650 5000-EXIT.                                                               
002660     EXIT.                                                                
002670                                                                          
002680****************************************************************          
002690 7000-CLOSE-FILES.                                                        
002700                                                                          
002710     CLOSE COMOUT LNKCOUT.                                                
002720                                                                          
002730 7000-EXIT.                                                               
002740     EXIT.                                                                
002750                                                                          
002760****************************************************************          
002770*                                                                *        
002780*                    E N D   O F   S O U R C E                   *        
002790*                                                                *        
002800****************************************************************          
