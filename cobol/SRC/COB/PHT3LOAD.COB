000010*$CALL                                                                    
000020 IDENTIFICATION  DIVISION.                                                
000030 PROGRAM-ID.     PHT3LOAD.                                                
000040 AUTHOR.         T HOLLORAN.                                              
000050 INSTALLATION.   EXLSERVICE HOLDINGS - HARRISBURG.                        
000060 DATE-WRITTEN.   MARCH 26, 1991.                                          
000070 DATE-COMPILED.                                                           
000080 SECURITY.       CONFIDENTIAL - SEE COPYRIGHT NOTICE BELOW.               
000090*@**20110301*******************************************                   
000100*@**                                                                      
000110*@** Licensed Materials - Property of                                     
000120*@** ExlService Holdings, Inc.                                            
000130*@**                                                                      
000140*@** (C) 1983-2011 ExlService Holdings, Inc.  All Rights Reserved.        
000150*@**                                                                      
000160*@** Contains confidential and trade secret information.                  
000170*@** Copyright notice is precautionary only and does not                  
000180*@** imply publication.                                                   
000190*@**                                                                      
000200*@**20110301*******************************************                   
000210*                                                                         
000220*D****************************************************************        
000230*D         PROGRAM DESCRIPTION                                            
000240*D****************************************************************        
000250*D                                                                        
000260*D   PHT3LOAD is CALLed once per TRANIN record by PHT2LOAD - one          
000270*D   call per <transcript> element the upstream extract found.  It        
000280*D   builds and writes the TRANOUT row (deriving HEARING-DATE and         
000290*D   RECEIVED-DATE from the year/month/day/-IND groups on                 
000300*D   WTRINCPY), then works the bill, committee and witness groups:        
000310*D   bills are deduped against WBAL-BILL-TABLE and linked through         
000320*D   LNKBOUT; committees are handed to PHT4ALIA, one CALL per             
000330*D   name, after the ampersand and Senate-prefix rules are                
000340*D   applied; witnesses are written to WITNOUT one row per entry,         
000350*D   no dedup.  All four output files opened here (TRANOUT,               
000360*D   BILLOUT, WITNOUT, LNKBOUT) are opened EXTEND-with-OUTPUT-            
000370*D   fallback and closed again before this CALL returns, the same         
000380*D   as AST31EXT has always done for one policy's worth of extract        
000390*D   lines.                                                               
000400*D                                                                        
000410*D   Per DR-9114-09, a WRITE failure on any of the four files is          
000420*D   fatal to the whole run - see 9000-FATAL-ERROR - because the          
000430*D   feed has no unit of work smaller than one transcript and no          
000440*D   way to back out a partial one.                                       
000450*D                                                                        
000460*D****************************************************************        
000470*H****************************************************************        
000480*H        PROGRAM HISTORY                                                 
000490*H****************************************************************        
000500*H                                                                        
000510*H DR-9114-03 032691 THOLLO   New program - transcript and bill           
000520*H                            handling only.                              
000530*H DR-9114-09 051391 THOLLO   Added committee and witness                 
000540*H                            handling; added 9000-FATAL-ERROR.           
000550*H DR-2287-01 091598 THOLLO   Y2K review - WTROT-HEARING-DATE and         
000560*H                            WTROT-RECEIVED-DATE built as 4-digit        
000570*H                            year already, no change required.           
000580*H DR-6620-03 081103 KPARSN   WBAL-BILL-TABLE/WBAL-COMMITTEE-TABLE        
000590*H                            full conditions now abend instead of        
000600*H                            silently dropping the association.          
000610*H DR-8802-02 062211 RSTAV    Carry WTRIN-WITNESS-TITLE through to        
000620*H                            WWIT-WITNESS-TITLE on WITNOUT.              
000630*H DR-8802-06 062211 RSTAV    Dropped the redundant output record         
000640*H                            wrapper levels - each COPY member's         
000650*H                            own 01 is now the FD record.                
000660*H DR-8802-11 062311 RSTAV    Moved WJOBC-COMMON-AREA and the             
000670*H                            WBALCPY tables out of WORKING-              
000680*H                            STORAGE into LINKAGE SECTION - they         
000690*H                            are USING operands and belong there;        
000700*H                            also picked up the WBAL-LOOKUP-             
000710*H                            TABLES split from WBALCPY.  Also            
000720*H                            dropped the unused, mis-sequenced           
000730*H                            WS-EXPANDED-CHAR REDEFINES from             
000740*H                            WS-COMMITTEE-WORK.                          
000750*H DR-8802-12 062311 RSTAV    5300-STRIP-SENATE was comparing             
000760*H                            against the all-upper literal               
000770*H                            SENATE, but nothing upstream upper-         
000780*H                            cases the feed's committee name, so         
000790*H                            every Senate committee fell through         
000800*H                            to the House branch - compares              
000810*H                            against the correctly-cased Senate          
000820*H                            now.                                        
000830*H                                                                        
000840*H****************************************************************        
000850****************************************************************          
000860 ENVIRONMENT DIVISION.                                                    
000870 CONFIGURATION SECTION.                                                   
000880 SOURCE-COMPUTER. IBM-AT.                                                 
000890 OBJECT-COMPUTER. IBM-AT.                                                 
000900 SPECIAL-NAMES.                                                           
000910     C01 IS TOP-OF-FORM.                                                  
000920*                                                                         
000930 INPUT-OUTPUT SECTION.                                                    
000940 FILE-CONTROL.                                                            
000950     SELECT TRANOUT   ASSIGN TO "TRANOUT"                                 
000960                       ORGANIZATION IS SEQUENTIAL                         
000970                       FILE STATUS IS WS-TRANOUT-STATUS.                  
000980     SELECT BILLOUT   ASSIGN TO "BILLOUT"                                 
000990                       ORGANIZATION IS SEQUENTIAL                         
001000                       FILE STATUS IS WS-BILLOUT-STATUS.                  
001010     SELECT WITNOUT   ASSIGN TO "WITNOUT"                                 
001020                       ORGANIZATION IS SEQUENTIAL                         
001030                       FILE STATUS IS WS-WITNOUT-STATUS.                  
001040     SELECT LNKBOUT   ASSIGN TO "LNKBOUT"                                 
001050                       ORGANIZATION IS SEQUENTIAL                         
001060                       FILE STATUS IS WS-LNKBOUT-STATUS.                  
001070                                                                          
001080****************************************************************          
001090 DATA DIVISION.                                                           
001100 FILE SECTION.                                                            
001110 FD  TRANOUT.                                                             
001120      COPY WTROTCPY.                                                      
001130                                                                          
001140 FD  BILLOUT.                                                             
001150      COPY WBILCPY.                                                       
001160                                                                          
001170 FD  WITNOUT.                                                             
001180      COPY WWITCPY.                                                       
001190                                                                          
001200 FD  LNKBOUT.                                                             
001210      COPY WLNKBCPY.                                                      
001220                                                                          
001230****************************************************************          
001240 WORKING-STORAGE SECTION.                                                 
001250  01  WS-FILE-STATUSES.                                                   
001260      05  WS-TRANOUT-STATUS         PIC X(02).                            
001270      05  WS-BILLOUT-STATUS         PIC X(02).                            
001280      05  WS-WITNOUT-STATUS         PIC X(02).                            
001290      05  WS-LNKBOUT-STATUS         PIC X(02).                            
001300                                                                          
001310  01  WS-SEARCH-SWITCHES.                                                 
001320      05  WS-BILL-FOUND-SW          PIC  X(01).                           
001330          88  WS-BILL-FOUND             VALUE 'Y'.                        
001340          88  WS-BILL-NOT-FOUND         VALUE 'N'.                        
001350                                                                          
001360  01  WS-SUBSCRIPTS.                                                      
001370      05  WS-BILL-NDX               PIC S9(04) COMP.                      
001380      05  WS-COMMITTEE-SUB          PIC S9(04) COMP.                      
001390      05  WS-WITNESS-SUB            PIC S9(04) COMP.                      
001400                                                                          
001410  01  WS-COMMITTEE-WORK.                                                  
001420      05  WS-RAW-NAME               PIC  X(80).                           
001430      05  WS-EXPANDED-NAME          PIC  X(80).                           
001440      05  WS-EXPANDED-NAME-LEN      PIC S9(04) COMP.                      
001450      05  WS-SCAN-SUB               PIC S9(04) COMP.                      
001460                                                                          
001470  01  WS-DUMP-LINE                  PIC  X(80).                           
001480                                                                          
001490 COPY WCLRCPY.                                                            
001500                                                                          
001510****************************************************************          
001520 LINKAGE SECTION.                                                         
001530                                                                          
001540 COPY WJOBCCPY.                                                           
001550 COPY WBALCPY.                                                            
001560 COPY WTRINCPY.                                                           
001570                                                                          
001580****************************************************************          
001590 PROCEDURE DIVISION USING WJOBC-COMMON-AREA                               
001600                          WBAL-BILL-TABLES                                
001610                          WBAL-COMMITTEE-TABLES                           
001620                          WTRIN-TRANSCRIPT-RECORD.                        
001630****************************************************************          
001640 0000-MAIN-LOGIC.                                                         
001650                                                                          
001660     DISPLAY 'PHT3LOAD - INSERTING ' WTRIN-TRANSCRIPT-ID.                 
001670     PERFORM 1000-OPEN-FILES        THRU 1000-EXIT.                       
001680     PERFORM 2000-BUILD-TRANSCRIPT  THRU 2000-EXIT.                       
001690     PERFORM 3000-WRITE-TRANSCRIPT  THRU 3000-EXIT.                       
001700     PERFORM 4000-PROCESS-BILLS     THRU 4000-EXIT.                       
001710     PERFORM 5000-PROCESS-COMMITTEES THRU 5000-EXIT.                      
001720     PERFORM 6000-PROCESS-WITNESSES THRU 6000-EXIT.                       
001730     PERFORM 7000-CLOSE-FILES       THRU 7000-EXIT.                       
001740     EXIT PROGRAM.                                                        
001750                                                                          
001760 0000-MAIN-LOGIC-EXIT.                                                    
001770     EXIT.                                                                
001780                                                                          
001790****************************************************************          
001800 1000-OPEN-FILES.                                                         
001810                                                                          
001820     OPEN EXTEND TRANOUT.                                                 
001830     IF WS-TRANOUT-STATUS NOT = '00'                                      
001840         CLOSE TRANOUT                                                    
001850         OPEN OUTPUT TRANOUT                                              
001860     END-IF.                                                              
001870                                                                          
001880     OPEN EXTEND BILLOUT.                                                 
001890     IF WS-BILLOUT-STATUS NOT = '00'                                      
001900         CLOSE BILLOUT                                                    
001910         OPEN OUTPUT BILLOUT                                              
001920     END-IF.                                                              
001930                                                                          
001940     OPEN EXTEND WITNOUT.                                                 
001950     IF WS-WITNOUT-STATUS NOT = '00'                                      
001960         CLOSE WITNOUT                                                    
001970         OPEN OUTPUT WITNOUT                                              
001980     END-IF.                                                              
001990                                                                          
002000     OPEN EXTEND LNKBOUT.                                                 
002010     IF WS-LNKBOUT-STATUS NOT = '00'                                      
002020         CLOSE LNKBOUT                                                    
002030         OPEN OUTPUT LNKBOUT                                              
002040     END-IF.                                                              
002050                                                                          
002060 1000-EXIT.                                                               
002070     EXIT.                                                                
002080                                                                          
002090****************************************************************          
002100 2000-BUILD-TRANSCRIPT.                                                   
002110                                                                          
002120     INITIALIZE WTROT-TRANSCRIPT-RECORD.                                  
002130     PERFORM 2100-COMPUTE-HEARING-DATE  THRU 2100-EXIT.                   
002140     PERFORM 2200-COMPUTE-RECEIVED-DATE THRU 2200-EXIT.                   
002150     PERFORM 2900-SET-TRANSCRIPT-ID     THRU 2900-EXIT.                   
002160                                                                          
002170 2000-EXIT.                                                               
002180     EXIT.                                                                
002190                                                                          
002200****************************************************************          
002210 2100-COMPUTE-HEARING-DATE.                                               
002220                                                                          
002230     IF WTRIN-HEARING-YEAR-PRESENT                                        
002240         AND WTRIN-HEARING-MONTH-PRESENT                                  
002250         AND WTRIN-HEARING-DAY-PRESENT                                    
002260         MOVE WTRIN-HEARING-YEAR   TO WTROT-HEARING-YEAR                  
002270         MOVE WTRIN-HEARING-MONTH  TO WTROT-HEARING-MONTH                 
002280         MOVE WTRIN-HEARING-DAY    TO WTROT-HEARING-DAY                   
002290         MOVE WTRIN-HEARING-YEAR   TO WTROT-HEARING-DATE (1:4)            
002300         MOVE WTRIN-HEARING-MONTH  TO WTROT-HEARING-DATE (5:2)            
002310         MOVE WTRIN-HEARING-DAY    TO WTROT-HEARING-DATE (7:2)            
002320         SET WTROT-HEARING-DATE-SET  TO TRUE                              
002330     ELSE                                                                 
002340         MOVE ZERO                TO WTROT-HEARING-DATE                   
002350         SET WTROT-HEARING-DATE-NULL TO TRUE                              
002360     END-IF.                                                              
002370                                                                          
002380 2100-EXIT.                                                               
002390     EXIT.                                                                
002400                                                                          
002410****************************************************************          
002420 2200-COMPUTE-RECEIVED-DATE.                                              
002430                                                                          
002440     IF WTRIN-RECEIVED-YEAR-PRESENT                                       
002450         AND WTRIN-RECEIVED-MONTH-PRESENT                                 
002460         AND WTRIN-RECEIVED-DAY-PRESENT                                   
002470         MOVE WTRIN-RECEIVED-YEAR  TO WTROT-RECEIVED-YEAR                 
002480         MOVE WTRIN-RECEIVED-MONTH TO WTROT-RECEIVED-MONTH                
002490         MOVE WTRIN-RECEIVED-DAY   TO WTROT-RECEIVED-DAY                  
002500         MOVE WTRIN-RECEIVED-YEAR  TO WTROT-RECEIVED-DATE (1:4)           
002510         MOVE WTRIN-RECEIVED-MONTH TO WTROT-RECEIVED-DATE (5:2)           
002520         MOVE WTRIN-RECEIVED-DAY   TO WTROT-RECEIVED-DATE (7:2)           
002530         SET WTROT-RECEIVED-DATE-SET  TO TRUE                             
002540     ELSE                                                                 
002550         MOVE ZERO                TO WTROT-RECEIVED-DATE                  
002560         SET WTROT-RECEIVED-DATE-NULL TO TRUE                             
002570     END-IF.                                                              
002580                                                                          
002590 2200-EXIT.                                                               
002600     EXIT.                                                                
002610                                                                          
002620****************************************************************          
002630 2900-SET-TRANSCRIPT-ID.                                                  
002640                                                                          
002650*    DR-9114-03: the id attribute always wins over anything the           
002660*    generic mapper may have already moved into an id-named field;        
002670*    on WTRINCPY there is only the one attribute-sourced field, so        
002680*    this MOVE is that rule made explicit rather than a no-op.            
002690     MOVE WTRIN-TRANSCRIPT-ID     TO WTROT-TRANSCRIPT-ID.                 
002700                                                                          
002710 2900-EXIT.                                                               
002720     EXIT.                                                                
002730                                                                          
002740****************************************************************          
002750 3000-WRITE-TRANSCRIPT.                                                   
002760                                                                          
002770     WRITE WTROT-TRANSCRIPT-RECORD.                                       
002780     IF WS-TRANOUT-STATUS NOT = '00'                                      
002790         MOVE 'TRANOUT'            TO WJOBC-CURRENT-FILE-NAME             
002800         PERFORM 9000-FATAL-ERROR  THRU 9000-EXIT                         
002810     END-IF.                                                              
002820                                                                          
002830 3000-EXIT.                                                               
002840     EXIT.                                                                
002850                                                                          
002860****************************************************************          
002870 4000-PROCESS-BILLS.                                                      
002880                                                                          
002890     PERFORM 4100-PROCESS-ONE-BILL THRU 4100-EXIT                         
002900         VARYING WTRIN-BILL-NDX FROM 1 BY 1                               
002910         UNTIL WTRIN-BILL-NDX > WTRIN-BILL-COUNT.                         
002920                                                                          
002930 4000-EXIT.                                                               
002940     EXIT.                                                                
002950                                                                          
002960****************************************************************          
002970 4100-PROCESS-ONE-BILL.                                                   
002980                                                                          
002990     SET WS-BILL-NOT-FOUND        TO TRUE.                                
003000     SET WBAL-BILL-NDX             TO 1.                                  
003010     SEARCH WBAL-BILL-TABLE                                               
003020         AT END                                                           
003030             SET WS-BILL-NOT-FOUND TO TRUE                                
003040         WHEN WBAL-BILL-ID (WBAL-BILL-NDX) =                              
003050              WTRIN-BILL-ID (WTRIN-BILL-NDX)                              
003060             SET WS-BILL-FOUND     TO TRUE                                
003070     END-SEARCH.                                                          
003080                                                                          
003090     IF WS-BILL-NOT-FOUND                                                 
003100         PERFORM 4200-ADD-NEW-BILL THRU 4200-EXIT                         
003110     END-IF.                                                              
003120                                                                          
003130     PERFORM 4300-WRITE-BILL-LINK THRU 4300-EXIT.                         
003140                                                                          
003150 4100-EXIT.                                                               
003160     EXIT.                                                                
003170                                                                          
003180****************************************************************          
003190 4200-ADD-NEW-BILL.                                                       
003200                                                                          
003210     IF WBAL-BILL-COUNT NOT LESS THAN WBAL-BILL-MAX                       
003220         MOVE 'BILLOUT'            TO WJOBC-CURRENT-FILE-NAME             
003230         DISPLAY 'PHT3LOAD - WBAL-BILL-TABLE FULL, SEE DR-6620'           
003240         PERFORM 9000-FATAL-ERROR  THRU 9000-EXIT                         
003250     END-IF.                                                              
003260                                                                          
003270     ADD 1                         TO WBAL-BILL-COUNT.                    
003280     SET WBAL-BILL-NDX              TO WBAL-BILL-COUNT.                   
003290     MOVE WTRIN-BILL-ID (WTRIN-BILL-NDX)                                  
003300                               TO WBAL-BILL-ID (WBAL-BILL-NDX).           
003310                                                                          
003320     MOVE SPACES                   TO WBIL-BILL-RECORD.                   
003330     MOVE WTRIN-BILL-ID (WTRIN-BILL-NDX)                                  
003340                                   TO WBIL-BILL-ID.                       
003350     WRITE WBIL-BILL-RECORD.                                              
003360     IF WS-BILLOUT-STATUS NOT = '00'                                      
003370         MOVE 'BILLOUT'            TO WJOBC-CURRENT-FILE-NAME             
003380         PERFORM 9000-FATAL-ERROR  THRU 9000-EXIT                         
003390     END-IF.                                                              
003400     ADD 1                         TO WJOBC-BILL-INSERT-COUNT.            
003410                                                                          
003420 4200-EXIT.                                                               
003430     EXIT.                                                                
003440                                                                          
003450****************************************************************          
003460 4300-WRITE-BILL-LINK.                                                    
003470                                                                          
003480     MOVE SPACES                   TO WLNKB-LINK-RECORD.                  
003490     MOVE WTRIN-TRANSCRIPT-ID       TO WLNKB-TRANSCRIPT-ID.               
003500     MOVE WTRIN-BILL-ID (WTRIN-BILL-NDX)                                  
003510                                   TO WLNKB-BILL-ID.                      
003520     WRITE WLNKB-LINK-RECORD.                                             
003530     IF WS-LNKBOUT-STATUS NOT = '00'                                      
003540         MOVE 'LNKBOUT'            TO WJOBC-CURRENT-FILE-NAME             
003550         PERFORM 9000-FATAL-ERROR  THRU 9000-EXIT                         
003560     END-IF.                                                              
003570                                                                          
003580 4300-EXIT.                                                               
003590     EXIT.                                                                
003600                                                                          
003610****************************************************************          
003620 5000-PROCESS-COMMITTEES.                                                 
003630                                                                          
003640     PERFORM 5100-PROCESS-ONE-COMMITTEE THRU 5100-EXIT                    
003650         VARYING WTRIN-COMMITTEE-NDX FROM 1 BY 1                          
003660         UNTIL WTRIN-COMMITTEE-NDX > WTRIN-COMMITTEE-COUNT.               
003670                                                                          
003680 5000-EXIT.                                                               
003690     EXIT.                                                                
003700                                                                          
003710****************************************************************          
003720 5100-PROCESS-ONE-COMMITTEE.                                              
003730                                                                          
003740     MOVE WTRIN-COMMITTEE-NAME (WTRIN-COMMITTEE-NDX)                      
003750                                   TO WS-RAW-NAME.                        
003760     PERFORM 5200-EXPAND-AMPERSAND THRU 5200-EXIT.                        
003770     PERFORM 5300-STRIP-SENATE     THRU 5300-EXIT.                        
003780     PERFORM 5400-CALL-ALIAS-RESOLUTION THRU 5400-EXIT.                   
003790                                                                          
003800 5100-EXIT.                                                               
003810     EXIT.                                                                
003820                                                                          
003830****************************************************************          
003840 5200-EXPAND-AMPERSAND.                                                   
003850                                                                          
003860*    DR-9114-09: every & in the raw name becomes the word "and" -         
003870*    scanned and replaced one character at a time so multiple             
003880*    ampersands in the same name are all handled, not just the            
003890*    first.                                                               
003900     MOVE SPACES                   TO WS-EXPANDED-NAME.                   
003910     MOVE 1                        TO WS-EXPANDED-NAME-LEN.               
003920     PERFORM 5210-SCAN-ONE-CHAR THRU 5210-EXIT                            
003930         VARYING WS-SCAN-SUB FROM 1 BY 1                                  
003940         UNTIL WS-SCAN-SUB > 80.                                          
003950                                                                          
003960 5200-EXIT.                                                               
003970     EXIT.                                                                
003980                                                                          
003990****************************************************************          
004000 5210-SCAN-ONE-CHAR.                                                      
004010                                                                          
004020     IF WS-RAW-NAME (WS-SCAN-SUB:1) = '&'                                 
004030         MOVE 'a'   TO WS-EXPANDED-NAME (WS-EXPANDED-NAME-LEN:1)          
004040         ADD 1      TO WS-EXPANDED-NAME-LEN                               
004050         MOVE 'n'   TO WS-EXPANDED-NAME (WS-EXPANDED-NAME-LEN:1)          
004060         ADD 1      TO WS-EXPANDED-NAME-LEN                               
004070         MOVE 'd'   TO WS-EXPANDED-NAME (WS-EXPANDED-NAME-LEN:1)          
004080         ADD 1      TO WS-EXPANDED-NAME-LEN                               
004090     ELSE                                                                 
004100         IF WS-EXPANDED-NAME-LEN NOT > 80                                 
004110             MOVE WS-RAW-NAME (WS-SCAN-SUB:1)                             
004120                 TO WS-EXPANDED-NAME (WS-EXPANDED-NAME-LEN:1)             
004130             ADD 1  TO WS-EXPANDED-NAME-LEN                               
004140         END-IF                                                           
004150     END-IF.                                                              
004160                                                                          
004170 5210-EXIT.                                                               
004180     EXIT.                                                                
004190                                                                          
004200****************************************************************          
004210 5300-STRIP-SENATE.                                                       
004220                                                                          
004230*    DR-9114-09/DR-8802-12: a name beginning with the 6-character         
004240*    literal Senate (initial-cap, matching the feed's own casing -        
004250*    nothing upstream of this paragraph upper-cases the name)             
004260*    drops the leading 7 characters (Senate plus the space that           
004270*    follows it) and resolves as a Senate committee; anything             
004280*    else resolves as a House committee.  No stripping for House.         
004290     IF WS-EXPANDED-NAME (1:6) = 'Senate'                                 
004300         MOVE WS-EXPANDED-NAME (8:73) TO WS-EXPANDED-NAME                 
004310         MOVE SPACES                  TO WS-EXPANDED-NAME (74:7)          
004320         SET WCLR-SENATE              TO TRUE                             
004330     ELSE                                                                 
004340         SET WCLR-HOUSE                TO TRUE                            
004350     END-IF.                                                              
004360                                                                          
004370 5300-EXIT.                                                               
004380     EXIT.                                                                
004390                                                                          
004400****************************************************************          
004410 5400-CALL-ALIAS-RESOLUTION.                                              
004420                                                                          
004430     MOVE WTRIN-TRANSCRIPT-ID       TO WCLR-TRANSCRIPT-ID.                
004440     MOVE WS-EXPANDED-NAME          TO WCLR-ALTERNATE-NAME.               
004450     CALL 'PHT4ALIA' USING WJOBC-COMMON-AREA                              
004460                           WBAL-BILL-TABLES                               
004470                           WBAL-COMMITTEE-TABLES                          
004480                           WCLR-ALIAS-REQUEST.                            
004490     ADD 1                         TO WJOBC-COMMITTEE-INSERT-CNT.         
004500                                                                          
004510 5400-EXIT.                                                               
004520     EXIT.                                                                
004530                                                                          
004540****************************************************************          
004550 6000-PROCESS-WITNESSES.                                                  
004560                                                                          
004570     PERFORM 6100-PROCESS-ONE-WITNESS THRU 6100-EXIT                      
004580         VARYING WTRIN-WITNESS-NDX FROM 1 BY 1                            
004590         UNTIL WTRIN-WITNESS-NDX > WTRIN-WITNESS-COUNT.                   
004600                                                                          
004610 6000-EXIT.                                                               
004620     EXIT.                                                                
004630                                                                          
004640****************************************************************          
004650 6100-PROCESS-ONE-WITNESS.                                                
004660                                                                          
004670     MOVE SPACES                   TO WWIT-WITNESS-RECORD.                
004680     MOVE WTRIN-TRANSCRIPT-ID       TO WWIT-TRANSCRIPT-ID.                
004690     MOVE WTRIN-WITNESS-NAME (WTRIN-WITNESS-NDX)                          
004700                                   TO WWIT-WITNESS-NAME.                  
004710     MOVE WTRIN-WITNESS-TITLE (WTRIN-WITNESS-NDX)                         
004720                                   TO WWIT-WITNESS-TITLE.                 
004730     WRITE WWIT-WITNESS-RECORD.                                           
004740     IF WS-WITNOUT-STATUS NOT = '00'                                      
004750         MOVE 'WITNOUT'            TO WJOBC-CURRENT-FILE-NAME             
004760         PERFORM 9000-FATAL-ERROR THRU 9000-EXIT                          
004770     END-IF.                                                              
004780     ADD 1                         TO WJOBC-WITNESS-COUNT.                
004790                                                                          
004800 6100-EXIT.                                                               
004810     EXIT.                                                                
004820                                                                          
004830****************************************************************          
004840 7000-CLOSE-FILES.                                                        
004850                                                                          
004860     CLOSE TRANOUT BILLOUT WITNOUT LNKBOUT.                               
004870                                                                          
004880 7000-EXIT.                                                               
004890     EXIT.                                                                
004900                                                                          
004910****************************************************************          
004920 9000-FATAL-ERROR.                                                        
004930                                                                          
004940*    DR-9114-09: this feed has no unit of work smaller than one           
004950*    whole transcript, so any WRITE failure here abends the entire        
004960*    run rather than skipping the record - matches the "one bad           
004970*    record stops the whole run" rule this program was built to.          
004980     DISPLAY 'PHT3LOAD - FATAL ERROR ON ' WJOBC-CURRENT-FILE-NAME.        
004990     DISPLAY 'PHT3LOAD - TRANSCRIPT ID  ' WTRIN-TRANSCRIPT-ID.            
005000     MOVE WTRIN-TRANSCRIPT-RECORD (1:80) TO WS-DUMP-LINE.                 
005010     DISPLAY 'PHT3LOAD - RECORD DUMP    ' WS-DUMP-LINE.                   
005020     MOVE 16                       TO WJOBC-RETURN-CODE.                  
005030     MOVE 16                       TO RETURN-CODE.                        
005040     STOP RUN.                                                            
005050                                                                          
005060 9000-EXIT.                                                               
005070     EXIT.                                                                
005080                                                                          
005090****************************************************************          
005100*                                                                *        
005110*                    E N D   O F   S O U R C E                   *        
005120*                                                                *        
005130****************************************************************          
