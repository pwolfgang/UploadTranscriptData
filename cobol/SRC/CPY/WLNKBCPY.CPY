000010*@**20110301*******************************************                   
000020*@**                                                                      
000030*@** Licensed Materials - Property of                                     
000040*@** ExlService Holdings, Inc.                                            
000050*@**                                                                      
000060*@** (C) 1983-2011 ExlService Holdings, Inc.  All Rights Reserved.        
000070*@**                                                                      
000080*@** Contains confidential and trade secret information.                  
000090*@** Copyright notice is precautionary only and does not                  
000100*@** imply publication.                                                   
000110*@**                                                                      
000120*@**20110301*******************************************                   
000130*D****************************************************************        
000140*D                     WLNKBCPY - Copybook                                
000150*D****************************************************************        
000160*D                                                                        
000170*D  One LNKBOUT record - links one transcript to one bill.  A             
000180*D  transcript with three associated bills produces three LNKBOUT         
000190*D  rows.  Written by PHT3LOAD 4000-PROCESS-BILLS after the bill          
000200*D  id has been resolved (found or newly added) in WBAL-BILL-             
000210*D  TABLE.                                                                
000220*D                                                                        
000230*D****************************************************************        
000240*H****************************************************************        
000250*H        COPYBOOK HISTORY                                                
000260*H****************************************************************        
000270*H                                                                        
000280*H DR-9114-05 040191 THOLLO   New copybook.                               
000290*H                                                                        
000300*H****************************************************************        
000310  01  WLNKB-LINK-RECORD.                                                  
000320      05  WLNKB-TRANSCRIPT-ID         PIC  X(20).                         
000330      05  WLNKB-BILL-ID               PIC  X(20).                         
000340      05  FILLER                      PIC  X(20).                         
