000010*@**20110301*******************************************                   
000020*@**                                                                      
000030*@** Licensed Materials - Property of                                     
000040*@** ExlService Holdings, Inc.                                            
000050*@**                                                                      
000060*@** (C) 1983-2011 ExlService Holdings, Inc.  All Rights Reserved.        
000070*@**                                                                      
000080*@** Contains confidential and trade secret information.                  
000090*@** Copyright notice is precautionary only and does not                  
000100*@** imply publication.                                                   
000110*@**                                                                      
000120*@**20110301*******************************************                   
000130*D****************************************************************        
000140*D                     WCALCPY - Copybook                                 
000150*D****************************************************************        
000160*D                                                                        
000170*D  One COMOUT record - a distinct committee alias, keyed by              
000180*D  WCAL-CTY-CODE plus WCAL-ALTERNATE-NAME.  Written when                 
000190*D  PHT4ALIA 4000-CREATE-ALIAS cannot find a matching row already         
000200*D  in WBAL-COMMITTEE-TABLE.  This is the same shape as the               
000210*D  WBAL-COMMITTEE-ENTRY table entry in WBALCPY - kept as a               
000220*D  separate copybook because COMOUT is a file record (it is              
000230*D  WRITE FROM'd) while WBALCPY's copy lives inside a table.              
000240*D                                                                        
000250*D****************************************************************        
000260*H****************************************************************        
000270*H        COPYBOOK HISTORY                                                
000280*H****************************************************************        
000290*H                                                                        
000300*H DR-9114-06 040391 THOLLO   New copybook.                               
000310*H DR-2287-01 091598 THOLLO   Y2K review - WCAL-START-YEAR and            
000320*H                            WCAL-END-YEAR are already 4-digit,          
000330*H                            no change required.                         
000340*H                                                                        
000350*H****************************************************************        
000360  01  WCAL-COMMITTEE-RECORD.                                              
000370      05  WCAL-CTY-CODE               PIC S9(03).                         
000380      05  WCAL-CTY-CODE-X REDEFINES WCAL-CTY-CODE                         
000390                                      PIC  X(03).                         
000400      05  WCAL-CHAMBER                PIC S9(01).                         
000410          88  WCAL-HOUSE                  VALUE 1.                        
000420          88  WCAL-SENATE                 VALUE 2.                        
000430      05  WCAL-ALTERNATE-NAME         PIC  X(80).                         
000440      05  WCAL-NAME                   PIC  X(60).                         
000450      05  WCAL-START-YEAR             PIC  9(04).                         
000460      05  WCAL-END-YEAR               PIC  9(04).                         
000470      05  FILLER                      PIC  X(10).                         
