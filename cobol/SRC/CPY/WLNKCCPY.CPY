000010*@**20110301*******************************************                   
000020*@**                                                                      
000030*@** Licensed Materials - Property of                                     
000040*@** ExlService Holdings, Inc.                                            
000050*@**                                                                      
000060*@** (C) 1983-2011 ExlService Holdings, Inc.  All Rights Reserved.        
000070*@**                                                                      
000080*@** Contains confidential and trade secret information.                  
000090*@** Copyright notice is precautionary only and does not                  
000100*@** imply publication.                                                   
000110*@**                                                                      
000120*@**20110301*******************************************                   
000130*D****************************************************************        
000140*D                     WLNKCCPY - Copybook                                
000150*D****************************************************************        
000160*D                                                                        
000170*D  One LNKCOUT record - links one transcript to one committee            
000180*D  alias.  Written by PHT4ALIA 5000-WRITE-LINK once the alias            
000190*D  has been resolved (found in WBAL-COMMITTEE-TABLE or newly             
000200*D  added by 4000-CREATE-ALIAS); PHT3LOAD 5000-PROCESS-COMMITTEES         
000210*D  calls PHT4ALIA once per <committee> name on the transcript, so        
000220*D  a transcript naming three committees ends up with three               
000230*D  LNKCOUT rows.                                                         
000240*D                                                                        
000250*D****************************************************************        
000260*H****************************************************************        
000270*H        COPYBOOK HISTORY                                                
000280*H****************************************************************        
000290*H                                                                        
000300*H DR-9114-06 040391 THOLLO   New copybook.                               
000310*H                                                                        
000320*H****************************************************************        
000330  01  WLNKC-LINK-RECORD.                                                  
000340      05  WLNKC-TRANSCRIPT-ID         PIC  X(20).                         
000350      05  WLNKC-CTY-CODE              PIC S9(03).                         
000360      05  WLNKC-ALTERNATE-NAME        PIC  X(80).                         
000370      05  FILLER                      PIC  X(15).                         
