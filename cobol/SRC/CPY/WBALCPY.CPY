000010*@**20110301*******************************************                   
000020*@**                                                                      
000030*@** Licensed Materials - Property of                                     
000040*@** ExlService Holdings, Inc.                                            
000050*@**                                                                      
000060*@** (C) 1983-2011 ExlService Holdings, Inc.  All Rights Reserved.        
000070*@**                                                                      
000080*@** Contains confidential and trade secret information.                  
000090*@** Copyright notice is precautionary only and does not                  
000100*@** imply publication.                                                   
000110*@**                                                                      
000120*@**20110301*******************************************                   
000130*D****************************************************************        
000140*D                     WBALCPY - Copybook                                 
000150*D****************************************************************        
000160*D                                                                        
000170*D  BILL-ID and COMMITTEE-ALIAS lookup tables, threaded by CALL           
000180*D  ... USING from PHT1LOAD through PHT2LOAD, PHT3LOAD and                
000190*D  PHT4ALIA for the life of the run.  PHT1LOAD 1000-INITIALIZE           
000200*D  loads both tables once, from whatever rows BILLOUT and COMOUT         
000210*D  already hold from prior runs, so a bill or committee alias            
000220*D  already on file is looked up rather than re-created.  New             
000230*D  entries created during the run (PHT3LOAD 4000-PROCESS-BILLS,          
000240*D  PHT4ALIA 4000-CREATE-ALIAS) are appended here as well as              
000250*D  written to BILLOUT/COMOUT, so a later transcript in the same          
000260*D  run sees them.                                                        
000270*D                                                                        
000280*D  WBAL-BILL-MAX and WBAL-COMMITTEE-MAX bound the tables; a run          
000290*D  that would exceed either bound is a fatal, DR-6620 condition          
000300*D  (see PHT1LOAD 1000-INITIALIZE and PHT4ALIA 4000-CREATE-ALIAS).        
000310*D                                                                        
000320*D  WBAL-BILL-TABLES and WBAL-COMMITTEE-TABLES are two separate           
000330*D  01-level groups, each DEPENDING ON its own count field - only         
000340*D  the last item of a group may carry OCCURS DEPENDING ON, so the        
000350*D  bill table and the committee table cannot share one 01 the way        
000360*D  earlier cuts of this copybook had them.  Every CALL ... USING         
000370*D  that threads the bill table also threads the committee table          
000380*D  as a second, separate operand.                                        
000390*D                                                                        
000400*D****************************************************************        
000410*H****************************************************************        
000420*H        COPYBOOK HISTORY                                                
000430*H****************************************************************        
000440*H                                                                        
000450*H DR-9114-01 031591 THOLLO   New copybook.                               
000460*H DR-9114-04 072291 THOLLO   Split the committee table entry out         
000470*H                            to its own group (WBAL-COMMITTEE-           
000480*H                            ENTRY) to match the COMOUT layout           
000490*H                            field for field.                            
000500*H DR-2287-01 091598 THOLLO   Y2K review - WBAL-COMMITTEE-START-          
000510*H                            YEAR and WBAL-COMMITTEE-END-YEAR are        
000520*H                            already 4-digit, no change required.        
000530*H DR-6620-01 081103 KPARSN   Raised WBAL-BILL-MAX from 500 to            
000540*H                            2000 and WBAL-COMMITTEE-MAX from 150        
000550*H                            to 500 - Judiciary session volume           
000560*H                            was overflowing the bill table.             
000570*H DR-8802-03 062211 RSTAV    Made both tables DEPENDING ON their         
000580*H                            count fields so SEARCH stops at the         
000590*H                            last row actually loaded instead of         
000600*H                            scanning to the OCCURS maximum.             
000610*H DR-8802-04 062211 RSTAV    Added FILLER padding to each table          
000620*H                            entry, matching shop convention.            
000630*H DR-8802-10 062311 RSTAV    Split WBAL-LOOKUP-TABLES into               
000640*H                            WBAL-BILL-TABLES and WBAL-COMMITTEE-        
000650*H                            TABLES - two DEPENDING ON tables            
000660*H                            cannot share one record, only the           
000670*H                            last item of a group may have OCCURS        
000680*H                            DEPENDING ON.  Every CALLing program        
000690*H                            now passes both as separate items.          
000700*H                                                                        
000710*H****************************************************************        
000720  01  WBAL-BILL-TABLES.                                                   
000730      05  WBAL-BILL-MAX               PIC S9(04) COMP VALUE 2000.         
000740      05  WBAL-BILL-COUNT             PIC S9(04) COMP VALUE ZERO.         
000750      05  WBAL-BILL-COUNT-X REDEFINES WBAL-BILL-COUNT                     
000760                                      PIC  X(02).                         
000770      05  WBAL-BILL-TABLE OCCURS 1 TO 2000 TIMES                          
000780                          DEPENDING ON WBAL-BILL-COUNT                    
000790                          INDEXED BY WBAL-BILL-NDX.                       
000800          10  WBAL-BILL-ID            PIC  X(20).                         
000810          10  FILLER                  PIC  X(05).                         
000820                                                                          
000830  01  WBAL-COMMITTEE-TABLES.                                              
000840      05  WBAL-COMMITTEE-MAX          PIC S9(04) COMP VALUE 500.          
000850      05  WBAL-COMMITTEE-COUNT        PIC S9(04) COMP VALUE ZERO.         
000860      05  WBAL-COMMITTEE-TABLE OCCURS 1 TO 500 TIMES                      
000870                          DEPENDING ON WBAL-COMMITTEE-COUNT               
000880                          INDEXED BY WBAL-COMMITTEE-NDX.                  
000890          10  WBAL-COMMITTEE-ENTRY.                                       
000900              15  WBAL-COMMITTEE-CTY-CODE     PIC S9(03).                 
000910              15  WBAL-COMMITTEE-CTY-CODE-X REDEFINES                     
000920                  WBAL-COMMITTEE-CTY-CODE     PIC  X(03).                 
000930              15  WBAL-COMMITTEE-CHAMBER      PIC S9(01).                 
000940                  88  WBAL-COMMITTEE-HOUSE        VALUE 1.                
000950                  88  WBAL-COMMITTEE-SENATE       VALUE 2.                
000960              15  WBAL-COMMITTEE-ALT-NAME     PIC  X(80).                 
000970              15  WBAL-COMMITTEE-NAME         PIC  X(60).                 
000980              15  WBAL-COMMITTEE-START-YEAR   PIC  9(04).                 
000990              15  WBAL-COMMITTEE-END-YEAR     PIC  9(04).                 
001000              15  FILLER                      PIC  X(10).                 
