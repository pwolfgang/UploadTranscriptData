000010*@**20110301*******************************************                   
000020*@**                                                                      
000030*@** Licensed Materials - Property of                                     
000040*@** ExlService Holdings, Inc.                                            
000050*@**                                                                      
000060*@** (C) 1983-2011 ExlService Holdings, Inc.  All Rights Reserved.        
000070*@**                                                                      
000080*@** Contains confidential and trade secret information.                  
000090*@** Copyright notice is precautionary only and does not                  
000100*@** imply publication.                                                   
000110*@**                                                                      
000120*@**20110301*******************************************                   
000130*D****************************************************************        
000140*D                     WPRMCPY - Copybook                                 
000150*D****************************************************************        
000160*D                                                                        
000170*D  One line of the run's datasource parameter file (PARMFILE).           
000180*D  The parameter file carries forward the run's datasource               
000190*D  connection parameters from the legacy on-line system; this            
000200*D  build has no live database client, so the values are read and         
000210*D  echoed to the run log only -- see PHT1LOAD 1000-INITIALIZE.           
000220*D                                                                        
000230*D****************************************************************        
000240*H****************************************************************        
000250*H        COPYBOOK HISTORY                                                
000260*H****************************************************************        
000270*H                                                                        
000280*H DR-9114-01 030191 THOLLO   New copybook.                               
000290*H DR-2287-01 091598 THOLLO   Y2K review - no date fields on this         
000300*H                            copybook, no change required.               
000310*H DR-8802-09 062211 RSTAV    Reworded the parameter-file                 
000320*H                            description - no functional change.         
000330*H                                                                        
000340*H****************************************************************        
000350  01  WPRM-PARM-RECORD.                                                   
000360      05  WPRM-PARM-KEY               PIC  X(30).                         
000370      05  WPRM-PARM-EQUALS            PIC  X(01).                         
000380      05  WPRM-PARM-VALUE             PIC  X(49).                         
000390      05  WPRM-PARM-VALUE-X REDEFINES WPRM-PARM-VALUE                     
000400                                      PIC  X(49).                         
000410      05  FILLER                      PIC  X(20).                         
