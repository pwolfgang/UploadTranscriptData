000010*@**20110301*******************************************                   
000020*@**                                                                      
000030*@** Licensed Materials - Property of                                     
000040*@** ExlService Holdings, Inc.                                            
000050*@**                                                                      
000060*@** (C) 1983-2011 ExlService Holdings, Inc.  All Rights Reserved.        
000070*@**                                                                      
000080*@** Contains confidential and trade secret information.                  
000090*@** Copyright notice is precautionary only and does not                  
000100*@** imply publication.                                                   
000110*@**                                                                      
000120*@**20110301*******************************************                   
000130*D****************************************************************        
000140*D                     WWITCPY - Copybook                                 
000150*D****************************************************************        
000160*D                                                                        
000170*D  One WITNOUT record - a single witness appearance at a single          
000180*D  transcript's hearing.  Written by PHT3LOAD 6000-PROCESS-              
000190*D  WITNESSES for every entry in WTRIN-WITNESS-TABLE; unlike bills        
000200*D  and committees a witness row is not deduped or looked up - the        
000210*D  same person appearing at two hearings produces two WITNOUT            
000220*D  rows, one per transcript.                                             
000230*D                                                                        
000240*D****************************************************************        
000250*H****************************************************************        
000260*H        COPYBOOK HISTORY                                                
000270*H****************************************************************        
000280*H                                                                        
000290*H DR-9114-07 051391 THOLLO   New copybook - split off WTRINCPY           
000300*H                            when committee/witness groups were          
000310*H                            added.                                      
000320*H DR-8802-01 062211 RSTAV    Added WWIT-WITNESS-TITLE alongside          
000330*H                            WWIT-WITNESS-NAME.                          
000340*H                                                                        
000350*H****************************************************************        
000360  01  WWIT-WITNESS-RECORD.                                                
000370      05  WWIT-TRANSCRIPT-ID          PIC  X(20).                         
000380      05  WWIT-WITNESS-NAME           PIC  X(60).                         
000390      05  WWIT-WITNESS-TITLE          PIC  X(60).                         
000400      05  FILLER                      PIC  X(20).                         
