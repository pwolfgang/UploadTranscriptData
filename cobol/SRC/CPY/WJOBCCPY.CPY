000010*@**20110301*******************************************                   
000020*@**                                                                      
000030*@** Licensed Materials - Property of                                     
000040*@** ExlService Holdings, Inc.                                            
000050*@**                                                                      
000060*@** (C) 1983-2011 ExlService Holdings, Inc.  All Rights Reserved.        
000070*@**                                                                      
000080*@** Contains confidential and trade secret information.                  
000090*@** Copyright notice is precautionary only and does not                  
000100*@** imply publication.                                                   
000110*@**                                                                      
000120*@**20110301*******************************************                   
000130*D****************************************************************        
000140*D                     WJOBCCPY - Copybook                                
000150*D****************************************************************        
000160*D                                                                        
000170*D  Job-level common area, threaded by CALL ... USING from                
000180*D  PHT1LOAD down through PHT2LOAD, PHT3LOAD and PHT4ALIA for             
000190*D  the current run.  Carries the run's overall completion                
000200*D  status, the coder running the job, and the counts                     
000210*D  DISPLAYed at job end.                                                 
000220*D                                                                        
000230*D****************************************************************        
000240*H****************************************************************        
000250*H        COPYBOOK HISTORY                                                
000260*H****************************************************************        
000270*H                                                                        
000280*H DR-9114-01 030191 THOLLO   New copybook.                               
000290*H DR-2287-01 091598 THOLLO   Y2K review - WJOBC-RUN-DATE already         
000300*H                            carries a 4-digit year, no change           
000310*H                            was required.                               
000320*H DR-5540-02 042605 KPARSN   Added WJOBC-TRANSCRIPT-COUNT and            
000330*H                            WJOBC-REJECT-COUNT for the end of           
000340*H                            job totals line.                            
000350*H                                                                        
000360*H****************************************************************        
000370  01  WJOBC-COMMON-AREA.                                                  
000380      05  WJOBC-RETURN-CODE           PIC S9(04) COMP.                    
000390          88  WJOBC-NORMAL-COMPLETION      VALUE ZERO.                    
000400          88  WJOBC-FATAL-ERROR            VALUE 16.                      
000410      05  WJOBC-CODER-ID              PIC  X(08).                         
000420      05  WJOBC-RUN-DATE              PIC  9(08).                         
000430      05  WJOBC-RUN-DATE-X REDEFINES WJOBC-RUN-DATE.                      
000440          10  WJOBC-RUN-CCYY          PIC  9(04).                         
000450          10  WJOBC-RUN-MM            PIC  9(02).                         
000460          10  WJOBC-RUN-DD            PIC  9(02).                         
000470      05  WJOBC-FILE-COUNT            PIC S9(04) COMP VALUE ZERO.         
000480      05  WJOBC-TRANSCRIPT-COUNT      PIC S9(08) COMP VALUE ZERO.         
000490      05  WJOBC-BILL-INSERT-COUNT     PIC S9(08) COMP VALUE ZERO.         
000500      05  WJOBC-COMMITTEE-INSERT-CNT  PIC S9(08) COMP VALUE ZERO.         
000510      05  WJOBC-WITNESS-COUNT         PIC S9(08) COMP VALUE ZERO.         
000520      05  WJOBC-REJECT-COUNT          PIC S9(04) COMP VALUE ZERO.         
000530      05  WJOBC-CURRENT-FILE-NAME     PIC  X(60).                         
000540      05  WJOBC-CURRENT-TRANSCRIPT-ID PIC  X(20).                         
000550      05  FILLER                      PIC  X(30).                         
