000010*@**20110301*******************************************                   
000020*@**                                                                      
000030*@** Licensed Materials - Property of                                     
000040*@** ExlService Holdings, Inc.                                            
000050*@**                                                                      
000060*@** (C) 1983-2011 ExlService Holdings, Inc.  All Rights Reserved.        
000070*@**                                                                      
000080*@** Contains confidential and trade secret information.                  
000090*@** Copyright notice is precautionary only and does not                  
000100*@** imply publication.                                                   
000110*@**                                                                      
000120*@**20110301*******************************************                   
000130*D****************************************************************        
000140*D                     WTROTCPY - Copybook                                
000150*D****************************************************************        
000160*D                                                                        
000170*D  One TRANOUT record - the persisted transcript row.  Written           
000180*D  once per <transcript> by PHT3LOAD 3000-WRITE-TRANSCRIPT.  Only        
000190*D  the transcript's own scalar fields live here; the bill,               
000200*D  committee and witness associations are carried on their own           
000210*D  output files (BILLOUT/COMOUT/WITNOUT) and the two link files          
000220*D  (LNKBOUT/LNKCOUT), never repeated here.                               
000230*D                                                                        
000240*D****************************************************************        
000250*H****************************************************************        
000260*H        COPYBOOK HISTORY                                                
000270*H****************************************************************        
000280*H                                                                        
000290*H DR-9114-03 032691 THOLLO   New copybook.                               
000300*H DR-2287-01 091598 THOLLO   Y2K review - WTROT-HEARING-DATE and         
000310*H                            WTROT-RECEIVED-DATE are already             
000320*H                            8-digit CCYYMMDD, no change made.           
000330*H                                                                        
000340*H****************************************************************        
000350  01  WTROT-TRANSCRIPT-RECORD.                                            
000360      05  WTROT-TRANSCRIPT-ID         PIC  X(20).                         
000370      05  WTROT-HEARING-YEAR          PIC  9(04).                         
000380      05  WTROT-HEARING-MONTH         PIC  9(02).                         
000390      05  WTROT-HEARING-DAY           PIC  9(02).                         
000400      05  WTROT-HEARING-DATE          PIC  9(08).                         
000410      05  WTROT-HEARING-DATE-X REDEFINES WTROT-HEARING-DATE               
000420                                      PIC  X(08).                         
000430      05  WTROT-HEARING-DATE-IND      PIC  X(01).                         
000440          88  WTROT-HEARING-DATE-SET      VALUE 'Y'.                      
000450          88  WTROT-HEARING-DATE-NULL     VALUE 'N'.                      
000460      05  WTROT-RECEIVED-YEAR         PIC  9(04).                         
000470      05  WTROT-RECEIVED-MONTH        PIC  9(02).                         
000480      05  WTROT-RECEIVED-DAY          PIC  9(02).                         
000490      05  WTROT-RECEIVED-DATE         PIC  9(08).                         
000500      05  WTROT-RECEIVED-DATE-X REDEFINES WTROT-RECEIVED-DATE             
000510                                      PIC  X(08).                         
000520      05  WTROT-RECEIVED-DATE-IND     PIC  X(01).                         
000530          88  WTROT-RECEIVED-DATE-SET     VALUE 'Y'.                      
000540          88  WTROT-RECEIVED-DATE-NULL    VALUE 'N'.                      
000550      05  FILLER                      PIC  X(75).                         
