000010*@**20110301*******************************************                   
000020*@**                                                                      
000030*@** Licensed Materials - Property of                                     
000040*@** ExlService Holdings, Inc.                                            
000050*@**                                                                      
000060*@** (C) 1983-2011 ExlService Holdings, Inc.  All Rights Reserved.        
000070*@**                                                                      
000080*@** Contains confidential and trade secret information.                  
000090*@** Copyright notice is precautionary only and does not                  
000100*@** imply publication.                                                   
000110*@**                                                                      
000120*@**20110301*******************************************                   
000130*D****************************************************************        
000140*D                     WTRINCPY - Copybook                                
000150*D****************************************************************        
000160*D                                                                        
000170*D  One TRANIN record - one flattened transcript record produced          
000180*D  by the upstream hearing-transcript extract step for a single          
000190*D  transcript, already broken out into fixed fields and fixed            
000200*D  repeating groups before TRANIN is ever written.  This copybook        
000210*D  is the flat-file layout the extract step builds; PHT3LOAD             
000220*D  2000-BUILD-TRANSCRIPT moves these fields to WTROTCPY (and the         
000230*D  bill/committee/witness groups below to BILLOUT/COMOUT/WITNOUT)        
000240*D  explicitly, field by field, in place of the on-line system's          
000250*D  own field-by-field carryover logic.                                   
000260*D                                                                        
000270*D  A -IND byte beside a scalar field means the source field on           
000280*D  the transcript was present (VALUE 'Y') or absent (VALUE 'N');         
000290*D  an absent field is NOT defaulted to zero or spaces by this            
000300*D  copybook - the calling program tests the indicator, never the         
000310*D  data field, to decide whether a value is really there (see            
000320*D  PHT3LOAD 2100-COMPUTE-HEARING-DATE for the reason this                
000330*D  matters).                                                             
000340*D                                                                        
000350*D****************************************************************        
000360*H****************************************************************        
000370*H        COPYBOOK HISTORY                                                
000380*H****************************************************************        
000390*H                                                                        
000400*H DR-9114-02 032291 THOLLO   New copybook.                               
000410*H DR-9114-07 051391 THOLLO   Added WTRIN-COMMITTEE-TABLE and             
000420*H                            WTRIN-WITNESS-TABLE; original cut           
000430*H                            over carried bills only.                    
000440*H DR-2287-01 091598 THOLLO   Y2K review - all four year fields           
000450*H                            below are already 4-digit, no change        
000460*H                            required.                                   
000470*H DR-6620-01 081103 KPARSN   Raised WTRIN-BILL-MAX from 25 to            
000480*H                            50, WTRIN-COMMITTEE-MAX from 10 to          
000490*H                            20 and WTRIN-WITNESS-MAX from 40 to         
000500*H                            100 to match the WBALCPY increase.          
000510*H DR-8802-01 062211 RSTAV    Added WTRIN-WITNESS-TITLE - House           
000520*H                            Clerk's office started supplying            
000530*H                            the witness's title in the feed.            
000540*H DR-8802-09 062211 RSTAV    Reworded the copybook description -         
000550*H                            no functional change.                       
000560*H                                                                        
000570*H****************************************************************        
000580  01  WTRIN-TRANSCRIPT-RECORD.                                            
000590      05  WTRIN-TRANSCRIPT-ID         PIC  X(20).                         
000600*             ---------------------------------------------------         
000610*             HEARING DATE COMPONENTS                                     
000620*             ---------------------------------------------------         
000630      05  WTRIN-HEARING-YEAR          PIC  9(04).                         
000640      05  WTRIN-HEARING-YEAR-IND      PIC  X(01).                         
000650          88  WTRIN-HEARING-YEAR-PRESENT  VALUE 'Y'.                      
000660      05  WTRIN-HEARING-MONTH         PIC  9(02).                         
000670      05  WTRIN-HEARING-MONTH-IND     PIC  X(01).                         
000680          88  WTRIN-HEARING-MONTH-PRESENT VALUE 'Y'.                      
000690      05  WTRIN-HEARING-DAY           PIC  9(02).                         
000700      05  WTRIN-HEARING-DAY-IND       PIC  X(01).                         
000710          88  WTRIN-HEARING-DAY-PRESENT   VALUE 'Y'.                      
000720*             ---------------------------------------------------         
000730*             RECEIVED DATE COMPONENTS                                    
000740*             ---------------------------------------------------         
000750      05  WTRIN-RECEIVED-YEAR         PIC  9(04).                         
000760      05  WTRIN-RECEIVED-YEAR-IND     PIC  X(01).                         
000770          88  WTRIN-RECEIVED-YEAR-PRESENT VALUE 'Y'.                      
000780      05  WTRIN-RECEIVED-MONTH        PIC  9(02).                         
000790      05  WTRIN-RECEIVED-MONTH-IND    PIC  X(01).                         
000800          88  WTRIN-RECEIVED-MONTH-PRESENT VALUE 'Y'.                     
000810      05  WTRIN-RECEIVED-DAY          PIC  9(02).                         
000820      05  WTRIN-RECEIVED-DAY-IND      PIC  X(01).                         
000830          88  WTRIN-RECEIVED-DAY-PRESENT  VALUE 'Y'.                      
000840*             ---------------------------------------------------         
000850*             BILL ASSOCIATIONS                                           
000860*             ---------------------------------------------------         
000870      05  WTRIN-BILL-MAX              PIC S9(04) COMP VALUE 50.           
000880      05  WTRIN-BILL-COUNT            PIC S9(04) COMP VALUE ZERO.         
000890      05  WTRIN-BILL-TABLE OCCURS 50 TIMES                                
000900                           INDEXED BY WTRIN-BILL-NDX.                     
000910          10  WTRIN-BILL-ID           PIC  X(20).                         
000920*             ---------------------------------------------------         
000930*             COMMITTEE ASSOCIATIONS (RAW DISPLAY NAME)                   
000940*             ---------------------------------------------------         
000950      05  WTRIN-COMMITTEE-MAX         PIC S9(04) COMP VALUE 20.           
000960      05  WTRIN-COMMITTEE-COUNT       PIC S9(04) COMP VALUE ZERO.         
000970      05  WTRIN-COMMITTEE-TABLE OCCURS 20 TIMES                           
000980                           INDEXED BY WTRIN-COMMITTEE-NDX.                
000990          10  WTRIN-COMMITTEE-NAME    PIC  X(80).                         
001000*             ---------------------------------------------------         
001010*             WITNESS APPEARANCES                                         
001020*             ---------------------------------------------------         
001030      05  WTRIN-WITNESS-MAX           PIC S9(04) COMP VALUE 100.          
001040      05  WTRIN-WITNESS-COUNT         PIC S9(04) COMP VALUE ZERO.         
001050      05  WTRIN-WITNESS-TABLE OCCURS 100 TIMES                            
001060                           INDEXED BY WTRIN-WITNESS-NDX.                  
001070          10  WTRIN-WITNESS-NAME      PIC  X(60).                         
001080          10  WTRIN-WITNESS-TITLE     PIC  X(60).                         
001090      05  FILLER                      PIC  X(40).                         
