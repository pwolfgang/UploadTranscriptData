000010*@**20110301*******************************************                   
000020*@**                                                                      
000030*@** Licensed Materials - Property of                                     
000040*@** ExlService Holdings, Inc.                                            
000050*@**                                                                      
000060*@** (C) 1983-2011 ExlService Holdings, Inc.  All Rights Reserved.        
000070*@**                                                                      
000080*@** Contains confidential and trade secret information.                  
000090*@** Copyright notice is precautionary only and does not                  
000100*@** imply publication.                                                   
000110*@**                                                                      
000120*@**20110301*******************************************                   
000130*D****************************************************************        
000140*D                     WBILCPY - Copybook                                 
000150*D****************************************************************        
000160*D                                                                        
000170*D  One BILLOUT record - a distinct bill identifier encountered by        
000180*D  the load.  Written at most once per bill id across the whole          
000190*D  run (see PHT3LOAD 4000-PROCESS-BILLS); on later runs a bill           
000200*D  already on file is looked up in WBAL-BILL-TABLE, not                  
000210*D  rewritten.                                                            
000220*D                                                                        
000230*D****************************************************************        
000240*H****************************************************************        
000250*H        COPYBOOK HISTORY                                                
000260*H****************************************************************        
000270*H                                                                        
000280*H DR-9114-05 040191 THOLLO   New copybook.                               
000290*H                                                                        
000300*H****************************************************************        
000310  01  WBIL-BILL-RECORD.                                                   
000320      05  WBIL-BILL-ID                PIC  X(20).                         
000330      05  FILLER                      PIC  X(20).                         
