000010*@**20110301*******************************************                   
000020*@**                                                                      
000030*@** Licensed Materials - Property of                                     
000040*@** ExlService Holdings, Inc.                                            
000050*@**                                                                      
000060*@** (C) 1983-2011 ExlService Holdings, Inc.  All Rights Reserved.        
000070*@**                                                                      
000080*@** Contains confidential and trade secret information.                  
000090*@** Copyright notice is precautionary only and does not                  
000100*@** imply publication.                                                   
000110*@**                                                                      
000120*@**20110301*******************************************                   
000130*D****************************************************************        
000140*D                     WCLRCPY - Copybook                                 
000150*D****************************************************************        
000160*D                                                                        
000170*D  CALL ... USING linkage passed from PHT3LOAD 5000-PROCESS-             
000180*D  COMMITTEES to PHT4ALIA for one committee name found on one            
000190*D  transcript, after the ampersand expansion and Senate-prefix           
000200*D  strip have already been applied by the caller.  PHT4ALIA fills        
000210*D  in WCLR-MATCHED-SW before returning so the caller can tell            
000220*D  whether the alias was found or newly created, though the              
000230*D  caller has no further use for that distinction today.                 
000240*D                                                                        
000250*D****************************************************************        
000260*H****************************************************************        
000270*H        COPYBOOK HISTORY                                                
000280*H****************************************************************        
000290*H                                                                        
000300*H DR-9114-06 040391 THOLLO   New copybook.                               
000310*H                                                                        
000320*H****************************************************************        
000330  01  WCLR-ALIAS-REQUEST.                                                 
000340      05  WCLR-TRANSCRIPT-ID          PIC  X(20).                         
000350      05  WCLR-CHAMBER                PIC S9(01).                         
000360          88  WCLR-HOUSE                  VALUE 1.                        
000370          88  WCLR-SENATE                 VALUE 2.                        
000380      05  WCLR-ALTERNATE-NAME         PIC  X(80).                         
000390      05  WCLR-MATCHED-SW             PIC  X(01).                         
000400          88  WCLR-ALIAS-FOUND            VALUE 'Y'.                      
000410          88  WCLR-ALIAS-CREATED          VALUE 'N'.                      
000420      05  FILLER                      PIC  X(10).                         
